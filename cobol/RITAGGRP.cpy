000100******************************************************************00000100
000200*    RITAGGRP  --  TAG-GROUP / HOURLY USAGE-COST TABLE            00000200
000300*                                                                 00000300
000400*    ONE ENTRY PER DISTINCT BILLING TAG GROUP (ACCOUNT, REGION,   00000400
000500*    ZONE, PRODUCT, OPERATION, USAGE-TYPE, RESOURCE-GROUP).  EACH 00000500
000600*    ENTRY CARRIES ITS OWN 744-HOUR (31 DAY) USAGE/COST TABLE SO  00000600
000700*    THAT A GIVEN RUN'S HOURLY ALLOCATION TABLES LIVE ENTIRELY IN 00000700
000800*    WORKING STORAGE FOR THE DURATION OF THE BATCH STEP.          00000800
000900*                                                                 00000900
001000*    RI-MAX-TAGGRP IS SIZED FOR THE CURRENT PRODUCTION CARDINALITY00001000
001100*    OF TAG GROUPS PER PRODUCT PER RUN.  RAISE IT (AND RECOMPILE  00001100
001200*    BOTH RISPALOC AND RIRULEPR) IF THE TAG DATABASE GROWS.       00001200
001300*                                                                 00001300
001400*    HISTORY                                                      00001400
001500*    2019-04-02 JWS  INITIAL VERSION FOR THE HOURLY ALLOCATION    00001500
001600*                     REWRITE (TICKET BILL-1140).                 00001600
001700*    2021-11-09 RDK  ADDED RESOURCE-LEVEL GROUPING FIELD, TICKET  00001700
001800*                     BILL-1588 (RESOURCE-GROUP TAG ROLLOUT).     00001800
001900*    2023-05-30 LJB  ADDED RI-TAG-SP-STAGE-CD, TICKET BILL-1865.  00001900
002000*                     RISPALOC WAS RE-SCANNING THE OPERATION TEXT 00002000
002100*                     TO CLASSIFY BONUS/USED/BORROWED/LENT TAGS ON00002100
002200*                     EVERY HOUR; LOADER SETS THE CODE ONCE NOW.  00002200
002300******************************************************************00002300
002400 01  RI-TAG-TABLE.                                                00002400
002500     05  RI-TAG-ENTRY-CNT        PIC S9(4) COMP VALUE ZERO.       00002500
002600     05  RI-TAG-ENTRY OCCURS 1 TO 200 TIMES                       00002600
002700             DEPENDING ON RI-TAG-ENTRY-CNT                        00002700
002800*            RI-TAG-IX2 IS THE OUTER-SCAN INDEX USED BY CALLERS   00002800
002900*            THAT NEED TO WALK THE TABLE WHILE RI-TAG-IX ITSELF IS00002900
003000*            BEING REPOINTED BY A NESTED FIND-OR-ADD LOOKUP.      00003000
003100             INDEXED BY RI-TAG-IX, RI-TAG-IX2.                    00003100
003200         10  RI-TAG-KEY.                                          00003200
003300             15  RI-TAG-ACCOUNT          PIC X(14).               00003300
003400             15  RI-TAG-REGION           PIC X(20).               00003400
003500             15  RI-TAG-ZONE             PIC X(20).               00003500
003600             15  RI-TAG-PRODUCT          PIC X(32).               00003600
003700             15  RI-TAG-OPERATION        PIC X(64).               00003700
003800             15  RI-TAG-USAGE-TYPE       PIC X(64).               00003800
003900             15  RI-TAG-RESOURCE-GRP     PIC X(64).               00003900
004000*            ALTERNATE VIEW OF THE KEY -- THE LEFTOVER CLEANUP    00004000
004100*            PASS ONLY NEEDS ACCOUNT/REGION/ZONE/PRODUCT/         00004100
004200*            OPERATION TO STRIP THE ARN IDENTITY, NOT THE FULL    00004200
004300*            278-BYTE KEY.                                        00004300
004400         10  RI-TAG-KEY-ACCT-OPER REDEFINES RI-TAG-KEY.           00004400
004500             15  RI-TAGKAO-ACCOUNT       PIC X(14).               00004500
004600             15  RI-TAGKAO-REGION        PIC X(20).               00004600
004700             15  RI-TAGKAO-ZONE          PIC X(20).               00004700
004800             15  RI-TAGKAO-PRODUCT       PIC X(32).               00004800
004900             15  RI-TAGKAO-OPERATION     PIC X(64).               00004900
005000             15  FILLER                  PIC X(128).              00005000
005100         10  RI-TAG-SP-FLAGS.                                     00005100
005200             15  RI-TAG-SP-TAGGED-SW     PIC X VALUE "N".         00005200
005300                 88  RI-TAG-SP-TAGGED         VALUE "Y".          00005300
005400             15  RI-TAG-SP-ARN-NAME      PIC X(64).               00005400
005500*            STAGE SET BY THE LOADER -- "B"ONUS, "U"SED,          00005500
005600*            BORRO"W"ED, "L"ENT, "A"MORT-SELF, AMORT-BO"R"ROWED,  00005600
005700*            AMORT-LEN"T".                                        00005700
005800             15  RI-TAG-SP-STAGE-CD      PIC X VALUE SPACE.       00005800
005900                 88  RI-TAG-STAGE-BONUS       VALUE "B".          00005900
006000                 88  RI-TAG-STAGE-USED        VALUE "U".          00006000
006100                 88  RI-TAG-STAGE-BORROWED    VALUE "W".          00006100
006200                 88  RI-TAG-STAGE-LENT        VALUE "L".          00006200
006300                 88  RI-TAG-STAGE-AMORT-SELF  VALUE "A".          00006300
006400                 88  RI-TAG-STAGE-AMORT-BOR   VALUE "R".          00006400
006500                 88  RI-TAG-STAGE-AMORT-LENT  VALUE "T".          00006500
006600         10  RI-TAG-HOUR-VALUES OCCURS 744 TIMES                  00006600
006700                 INDEXED BY RI-HOUR-IX.                           00006700
006800             15  RI-TAG-USAGE-AMT        PIC S9(13)V9(9) COMP-3.  00006800
006900             15  RI-TAG-COST-AMT         PIC S9(13)V9(9) COMP-3.  00006900
007000         10  FILLER                      PIC X(08).               00007000
007100******************************************************************00007100
007200*    RI-MAX-HOURS IS THE NUMBER OF HOURLY BUCKETS IN A 31-DAY     00007200
007300*    PROCESSING MONTH (744 = 31*24).  SHORTER MONTHS RUN WITH     00007300
007400*    RI-RULE-MAX-HOURS (SEE RIRULE) SET BELOW THIS CEILING AND    00007400
007500*    THE UNUSED TAIL OF EACH ENTRY'S TABLE SIMPLY STAYS ZERO.     00007500
007600*    THE MONTHLY (SUMMED-TO-ONE-BUCKET) OPERAND USED BY           00007600
007700*    RIRULEPR ALWAYS FOLDS INTO RI-TAG-HOUR-VALUES(1) -- NO       00007700
007800*    SEPARATE STORAGE IS CARVED OUT FOR IT.                       00007800
007900******************************************************************00007900
008000 77  RI-MAX-HOURS                PIC 9(4) VALUE 744.              00008000
008100 77  RI-MAX-TAGGRP                PIC 9(4) VALUE 200.             00008100
