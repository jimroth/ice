000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  RISPALOC.                                           00000300
000400 AUTHOR. JON SAYLES.                                              00000400
000500 INSTALLATION. CLOUD COST ENGINEERING.                            00000500
000600 DATE-WRITTEN. 08/14/89.                                          00000600
000700 DATE-COMPILED. 08/14/89.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                 00000900
001000******************************************************************00001000
001100*    RISPALOC  --  SAVINGS PLAN BONUS USAGE ALLOCATOR             00001100
001200*                                                                 00001200
001300*    PER-HOUR, PER-PRODUCT PASS OVER THE USAGE/COST TAG TABLES.   00001300
001400*    LOCATES "BONUS" USAGE THAT IS COVERED BY A SAVINGS PLAN AND  00001400
001500*    NOT YET SPLIT INTO ITS RECURRING / AMORTIZED / BORROWED /    00001500
001600*    LENT COMPONENTS, SPLITS IT, AND WRITES THE RESULT BACK INTO  00001600
001700*    THE SAME TABLES FOR THE NIGHTLY TAG REPORT TO PICK UP.       00001700
001800*                                                                 00001800
001900*    INVOKED ONCE PER PRODUCT (INCLUDING THE "NON-RESOURCE"       00001900
002000*    AGGREGATE PASS, WHICH CARRIES RI-PROD-FILTER-NULL-SW = "Y")  00002000
002100*    BY THE NIGHTLY COST-AND-USAGE POST-PROCESSING DRIVER.  THAT  00002100
002200*    DRIVER, AND THE LOAD OF RI-TAG-TABLE/RI-SPLAN-TABLE FROM THE 00002200
002300*    DAY'S BILLING EXTRACT, ARE OUTSIDE THIS PROGRAM'S SCOPE.     00002300
002400*                                                                 00002400
002500*    CHANGE LOG                                                   00002500
002600*    08/14/89 JWS  INITIAL VERSION.  TICKET BILL-0210.  HANDLES   00002600
002700*                   SELF-USE ONLY -- NO BORROW/LEND SPLIT YET.    00002700
002800*    11/02/89 JWS  ADDED BORROWED/LENT MIRROR RECORDS, TICKET     00002800
002900*                   BILL-0255.                                    00002900
003000*    03/19/91 RDK  ADDED PARTIALUPFRONT/ALLUPFRONT AMORTIZATION   00003000
003100*                   SPLIT, TICKET BILL-0410.  PREVIOUSLY ONLY     00003100
003200*                   NOUPFRONT PLANS WERE SUPPORTED.               00003200
003300*    07/08/93 RDK  FIXED RECURRING-COST MIRROR GOING TO THE       00003300
003400*                   BORROWER INSTEAD OF THE LENDER.  TICKET       00003400
003500*                   BILL-0512.  REVIEW SHOP'S LENT-OPERATION      00003500
003600*                   RULES CAREFULLY BEFORE TOUCHING 600-SERIES.   00003600
003700*    01/05/96 TLM  LEFTOVER CLEANUP PASS NOW RUNS PER HOUR        00003700
003800*                   INSTEAD OF ONCE AT END OF RUN, TICKET         00003800
003900*                   BILL-0690 (CUT PEAK WORKING-STORAGE BY 40%).  00003900
004000*    09/30/98 TLM  Y2K REMEDIATION -- NO 2-DIGIT YEAR FIELDS IN   00004000
004100*                   THIS PROGRAM, REVIEWED AND SIGNED OFF.        00004100
004200*                   TICKET Y2K-0877.                              00004200
004300*    06/11/01 RDK  RESOURCE-LEVEL ALLOCATION (RESOURCE-GROUP TAG) 00004300
004400*                   SUPPORT, TICKET BILL-0940.                    00004400
004500*    04/22/05 LJB  LOGGING OF LEFTOVER COUNTS BROKEN OUT BY       00004500
004600*                   OPERATION, TICKET BILL-1090 (OPS WANTED A     00004600
004700*                   PER-OPERATION BREAKDOWN IN THE JOB LOG).      00004700
004800*    06/30/25 RDK  RECODED THE INLINE PERFORM VARYING LOOPS IN    00004800
004900*                   300/420/670/700/760/800 AS OUT-OF-LINE PERFORM00004900
005000*                   THRU EXIT PARAGRAPH PAIRS (NEW 310, 425, 675, 00005000
005100*                   710, 765, 810), TICKET BILL-1940.  LOGIC      00005100
005200*                   UNCHANGED -- STYLE ONLY, TO MATCH THE REST OF 00005200
005300*                   THE SHOP'S BATCH CODE.                        00005300
005400*    07/14/25 LJB  800-LOG-LEFTOVER-TOTALS-RTN WAS NEVER ACTUALLY 00005400
005500*                   PERFORMED (HEADER COMMENT WRONGLY CLAIMED THE 00005500
005600*                   DRIVER CALLED BACK INTO IT -- NOT POSSIBLE, NO00005600
005700*                   ENTRY POINT EXISTS FOR THAT), SO LEFTOVER     00005700
005800*                   COUNTS WERE NEVER LOGGED.  200-HOUR-LOOP-RTN  00005800
005900*                   NOW RESETS LO-OPER-CNT AND PERFORMS 800 AT THE00005900
006000*                   END OF EACH HOUR, TICKET BILL-1941.           00006000
006100*    08/01/25 RDK  400-ALLOCATE-BONUS-TAG-RTN NOW CLEARS THE      00006100
006200*                   SOURCE ENTRY'S SP-TAGGED FLAG RIGHT AFTER     00006200
006300*                   LIFTING OUT ITS HOUR'S VALUE.  PREVIOUSLY THE 00006300
006400*                   FLAG SURVIVED UNTIL 700 SAW IT LATER THE SAME 00006400
006500*                   HOUR AND 750 STRIPPED IT AS IF IT WERE A      00006500
006600*                   LEFTOVER, SO HOURS 2-744 OF EVERY BONUS TAG   00006600
006700*                   GROUP NEVER GOT ALLOCATED.  TICKET BILL-1950. 00006700
006800                                                                  00006800
006900 ENVIRONMENT DIVISION.                                            00006900
007000 CONFIGURATION SECTION.                                           00007000
007100 SOURCE-COMPUTER. IBM-390.                                        00007100
007200 OBJECT-COMPUTER. IBM-390.                                        00007200
007300 SPECIAL-NAMES.                                                   00007300
007400     C01 IS TOP-OF-FORM.                                          00007400
007500                                                                  00007500
007600 INPUT-OUTPUT SECTION.                                            00007600
007700 FILE-CONTROL.                                                    00007700
007800                                                                  00007800
007900 DATA DIVISION.                                                   00007900
008000 WORKING-STORAGE SECTION.                                         00008000
008100******************************************************************00008100
008200*    SHARED HOURLY TAG TABLES AND THE SAVINGS PLAN TABLE -- THE   00008200
008300*    DRIVER MOVES/LOADS THESE BEFORE CALLING THIS PROGRAM.        00008300
008400******************************************************************00008400
008500 COPY RITAGGRP.                                                   00008500
008600 COPY RISPLAN.                                                    00008600
008700                                                                  00008700
008800 01  MISC-FIELDS.                                                 00008800
008900     05  PARA-NAME                   PIC X(40).                   00008900
009000     05  PLAN-FOUND-SW               PIC X(1) VALUE "N".          00009000
009100         88  PLAN-FOUND                   VALUE "Y".              00009100
009200     05  LEFTOVER-FOUND-SW           PIC X(1) VALUE "N".          00009200
009300         88  LEFTOVER-FOUND                VALUE "Y".             00009300
009400     05  SELF-USE-SW                 PIC X(1) VALUE "N".          00009400
009500         88  IS-SELF-USE                   VALUE "Y".             00009500
009600     05  ERROR-FOUND-SW              PIC X(1) VALUE " ".          00009600
009700         88  ERROR-FOUND                   VALUE "Y".             00009700
009800     05  RETURN-CD                   PIC S9(4) COMP VALUE 0.      00009800
009900     05  FILLER                      PIC X(09).                   00009900
010000                                                                  00010000
010100 01  RUN-CONTROL.                                                 00010100
010200     05  WS-HOUR-IX                  PIC S9(4) COMP VALUE 0.      00010200
010300     05  WS-NUM-HOURS                PIC S9(4) COMP VALUE 744.    00010300
010400     05  RI-PROD-FILTER              PIC X(32) VALUE SPACES.      00010400
010500     05  RI-PROD-FILTER-NULL-SW      PIC X VALUE "N".             00010500
010600         88  RI-PROD-FILTER-IS-NULL      VALUE "Y".               00010600
010700*    NUMERIC-EDITED VIEW OF THE HOUR INDEX, USED ONLY WHEN        00010700
010800*    ECHOING THE CURRENT HOUR TO THE JOB LOG.                     00010800
010900     05  WS-HOUR-IX-DISP REDEFINES WS-HOUR-IX PIC S9(4).          00010900
011000     05  WS-NOSP-IN-DATA-SW          PIC X VALUE "N".             00011000
011100         88  NO-SAVINGS-PLANS-IN-RUN      VALUE "Y".              00011100
011200     05  FILLER                      PIC X(09).                   00011200
011300                                                                  00011300
011400 01  WORK-FIELDS.                                                 00011400
011500     05  WS-COST-REMOVED             PIC S9(13)V9(9) COMP-3       00011500
011600                                         VALUE 0.                 00011600
011700     05  WS-USAGE-REMOVED            PIC S9(13)V9(9) COMP-3       00011700
011800                                         VALUE 0.                 00011800
011900     05  WS-AMORT-CONTRIB            PIC S9(13)V9(9) COMP-3       00011900
012000                                         VALUE 0.                 00012000
012100     05  WS-RECUR-CONTRIB            PIC S9(13)V9(9) COMP-3       00012100
012200                                         VALUE 0.                 00012200
012300     05  WS-DEST-ACCOUNT             PIC X(14) VALUE SPACES.      00012300
012400     05  WS-DEST-OPERATION           PIC X(64) VALUE SPACES.      00012400
012500     05  WS-DEST-STAGE-CD            PIC X VALUE SPACE.           00012500
012600     05  WS-IS-AMORT-ADD-SW          PIC X VALUE "N".             00012600
012700         88  WS-IS-AMORT-ADD              VALUE "Y".              00012700
012800*    SOURCE TAG GROUP'S NON-KEY DIMENSIONS, SAVED OFF BEFORE      00012800
012900*    670 REUSES RI-TAG-IX TO SCAN FOR THE DESTINATION ENTRY --    00012900
013000*    THE SOURCE ENTRY'S OWN INDEX IS NOT STABLE PAST THAT POINT.  00013000
013100     05  WS-SRC-REGION               PIC X(20) VALUE SPACES.      00013100
013200     05  WS-SRC-ZONE                 PIC X(20) VALUE SPACES.      00013200
013300     05  WS-SRC-PRODUCT              PIC X(32) VALUE SPACES.      00013300
013400     05  WS-SRC-USAGE-TYPE           PIC X(64) VALUE SPACES.      00013400
013500     05  WS-SRC-RESOURCE-GRP         PIC X(64) VALUE SPACES.      00013500
013600     05  WS-SRC-ACCOUNT              PIC X(14) VALUE SPACES.      00013600
013700     05  WS-SRC-OPERATION            PIC X(64) VALUE SPACES.      00013700
013800     05  FILLER                      PIC X(09).                   00013800
013900                                                                  00013900
014000 01  LEFTOVER-COUNTERS.                                           00014000
014100     05  LO-OPER-CNT                 PIC S9(4) COMP VALUE 0.      00014100
014200     05  LO-OPER-ENTRY OCCURS 1 TO 40 TIMES                       00014200
014300             DEPENDING ON LO-OPER-CNT                             00014300
014400             INDEXED BY LO-OPER-IX.                               00014400
014500         10  LO-OPERATION                PIC X(64).               00014500
014600         10  LO-COUNT                    PIC S9(7) COMP-3.        00014600
014700     05  FILLER                      PIC X(09).                   00014700
014800                                                                  00014800
014900******************************************************************00014900
015000*    OPERATION-STRING LITERALS THIS SHOP USES TO FLAG SAVINGS     00015000
015100*    PLAN STAGES ON THE OPERATION DIMENSION OF THE TAG KEY.       00015100
015200*    THE TRUE PRODUCTION STRINGS CARRY THE PAYMENT-PLAN TYPE AND  00015200
015300*    PURCHASE TERM (E.G. "SavingsPlanNoUpfrontUsed1yr"); THIS     00015300
015400*    TABLE HOLDS THE SUFFIXES THIS PROGRAM ACTUALLY SWITCHES ON.  00015400
015500 01  SP-OPERATION-LITERALS.                                       00015500
015600     05  SP-OPER-BONUS-SUFFIX        PIC X(16)                    00015600
015700                                         VALUE "SPBonus".         00015700
015800     05  SP-OPER-USED-SUFFIX         PIC X(16)                    00015800
015900                                         VALUE "SPUsed".          00015900
016000     05  SP-OPER-BORROWED-SUFFIX     PIC X(16)                    00016000
016100                                         VALUE "SPBorrowed".      00016100
016200     05  SP-OPER-LENT-SUFFIX         PIC X(16)                    00016200
016300                                         VALUE "SPLent".          00016300
016400     05  SP-OPER-AMORT-SUFFIX        PIC X(20)                    00016400
016500                                         VALUE "SPAmortized".     00016500
016600     05  SP-OPER-BORAMORT-SUFFIX     PIC X(28)                    00016600
016700                                   VALUE "SPBorrowedAmortized".   00016700
016800     05  SP-OPER-LENTAMORT-SUFFIX    PIC X(24)                    00016800
016900                                         VALUE "SPLentAmortized". 00016900
017000     05  FILLER                      PIC X(09).                   00017000
017100                                                                  00017100
017200 PROCEDURE DIVISION.                                              00017200
017300*                                                                 00017300
017400*    BATCH FLOW STEP 1-2:  NOTHING TO DO FOR THIS PRODUCT IF      00017400
017500*    THERE ARE NO SAVINGS PLANS IN TODAY'S DATA SET, OR IF THE    00017500
017600*    USAGE/COST TABLES FOR IT ARE EMPTY.                          00017600
017700*                                                                 00017700
017800     PERFORM 000-SETUP-RTN THRU 000-EXIT.                         00017800
017900                                                                  00017900
018000     IF NO-SAVINGS-PLANS-IN-RUN                                   00018000
018100         DISPLAY "RISPALOC: NO SAVINGS PLANS IN RUN - SKIP "      00018100
018200                 RI-PROD-FILTER                                   00018200
018300         GO TO 999-DONE-RTN.                                      00018300
018400                                                                  00018400
018500     IF RI-TAG-ENTRY-CNT = ZERO                                   00018500
018600         DISPLAY "RISPALOC: NO TAG DATA FOR PRODUCT - SKIP "      00018600
018700                 RI-PROD-FILTER                                   00018700
018800         GO TO 999-DONE-RTN.                                      00018800
018900                                                                  00018900
019000     PERFORM 200-HOUR-LOOP-RTN                                    00019000
019100         VARYING WS-HOUR-IX FROM 1 BY 1                           00019100
019200         UNTIL WS-HOUR-IX > WS-NUM-HOURS.                         00019200
019300                                                                  00019300
019400 999-DONE-RTN.                                                    00019400
019500     GOBACK.                                                      00019500
019600                                                                  00019600
019700 000-SETUP-RTN.                                                   00019700
019800     MOVE "000-SETUP-RTN" TO PARA-NAME.                           00019800
019900     MOVE "N" TO WS-NOSP-IN-DATA-SW.                              00019900
020000     IF RI-SPLAN-ENTRY-CNT = ZERO                                 00020000
020100         MOVE "Y" TO WS-NOSP-IN-DATA-SW.                          00020100
020200 000-EXIT.                                                        00020200
020300     EXIT.                                                        00020300
020400                                                                  00020400
020500******************************************************************00020500
020600*    200-HOUR-LOOP-RTN  --  BATCH FLOW STEP 3, ONE HOUR.          00020600
020700******************************************************************00020700
020800 200-HOUR-LOOP-RTN.                                               00020800
020900     MOVE "200-HOUR-LOOP-RTN" TO PARA-NAME.                       00020900
021000*    LO-OPER-CNT IS RESET HERE, NOT JUST AT COMPILE TIME -- THE   00021000
021100*    LEFTOVER COUNT/LOG IS SCOPED TO ONE HOUR (SPEC PER TICKET    00021100
021200*    BILL-1941), SO A FRESH TABLE IS NEEDED EACH TIME THROUGH.    00021200
021300     MOVE 0 TO LO-OPER-CNT.                                       00021300
021400     PERFORM 300-SCAN-BONUS-TAGS-RTN THRU 300-EXIT.               00021400
021500     PERFORM 700-LEFTOVER-CLEANUP-RTN THRU 700-EXIT.              00021500
021600     PERFORM 800-LOG-LEFTOVER-TOTALS-RTN THRU 800-EXIT.           00021600
021700 200-EXIT.                                                        00021700
021800     EXIT.                                                        00021800
021900                                                                  00021900
022000******************************************************************00022000
022100*    300-SCAN-BONUS-TAGS-RTN  --  STEP 3A.  SELECT EVERY BONUS    00022100
022200*    TAG GROUP FOR THE CURRENT HOUR AND PRODUCT AND ALLOCATE IT.  00022200
022300******************************************************************00022300
022400 300-SCAN-BONUS-TAGS-RTN.                                         00022400
022500*    USES RI-TAG-IX2 AS THE OUTER-SCAN INDEX -- 400, BELOW,       00022500
022600*    DRIVES 670 WHICH REPOINTS RI-TAG-IX ITSELF.                  00022600
022700     MOVE "300-SCAN-BONUS-TAGS-RTN" TO PARA-NAME.                 00022700
022800     PERFORM 310-BONUS-TAG-TEST-RTN THRU 310-EXIT                 00022800
022900         VARYING RI-TAG-IX2 FROM 1 BY 1                           00022900
023000         UNTIL RI-TAG-IX2 > RI-TAG-ENTRY-CNT.                     00023000
023100 300-EXIT.                                                        00023100
023200     EXIT.                                                        00023200
023300                                                                  00023300
023400 310-BONUS-TAG-TEST-RTN.                                          00023400
023500     IF RI-TAG-SP-TAGGED(RI-TAG-IX2)                              00023500
023600        AND RI-TAG-STAGE-BONUS(RI-TAG-IX2)                        00023600
023700        AND (RI-PROD-FILTER-IS-NULL OR                            00023700
023800             RI-TAG-PRODUCT(RI-TAG-IX2) = RI-PROD-FILTER)         00023800
023900         PERFORM 400-ALLOCATE-BONUS-TAG-RTN THRU 400-EXIT         00023900
024000     END-IF.                                                      00024000
024100 310-EXIT.                                                        00024100
024200     EXIT.                                                        00024200
024300                                                                  00024300
024400******************************************************************00024400
024500*    400-ALLOCATE-BONUS-TAG-RTN  --  STEP 3B, ONE BONUS TAG       00024500
024600*    GROUP.  RI-TAG-IX2 IS SET BY THE CALLER; THE FIRST THING     00024600
024700*    DONE HERE IS TO COPY IT INTO RI-TAG-IX, THE WORKING          00024700
024800*    POINTER THAT 670 IS FREE TO REPOINT.                         00024800
024900******************************************************************00024900
025000 400-ALLOCATE-BONUS-TAG-RTN.                                      00025000
025100     MOVE "400-ALLOCATE-BONUS-TAG-RTN" TO PARA-NAME.              00025100
025200     SET RI-TAG-IX TO RI-TAG-IX2.                                 00025200
025300                                                                  00025300
025400     PERFORM 420-LOOKUP-PLAN-RTN THRU 420-EXIT.                   00025400
025500                                                                  00025500
025600     IF NOT PLAN-FOUND                                            00025600
025700         DISPLAY "RISPALOC: SP ARN NOT FOUND - "                  00025700
025800                 RI-TAG-SP-ARN-NAME(RI-TAG-IX)                    00025800
025900         GO TO 400-EXIT.                                          00025900
026000                                                                  00026000
026100     MOVE RI-TAG-COST-AMT(RI-TAG-IX, WS-HOUR-IX)                  00026100
026200                                 TO WS-COST-REMOVED.              00026200
026300     MOVE RI-TAG-USAGE-AMT(RI-TAG-IX, WS-HOUR-IX)                 00026300
026400                                 TO WS-USAGE-REMOVED.             00026400
026500     MOVE ZERO TO RI-TAG-COST-AMT(RI-TAG-IX, WS-HOUR-IX).         00026500
026600     MOVE ZERO TO RI-TAG-USAGE-AMT(RI-TAG-IX, WS-HOUR-IX).        00026600
026700*    SAVE THE SOURCE TAG GROUP'S DIMENSIONS NOW -- 670 REUSES     00026700
026800*    RI-TAG-IX BELOW AND THIS ENTRY'S SLOT IS NOT SAFE AFTER.     00026800
026900     MOVE RI-TAG-REGION(RI-TAG-IX)       TO WS-SRC-REGION.        00026900
027000     MOVE RI-TAG-ZONE(RI-TAG-IX)         TO WS-SRC-ZONE.          00027000
027100     MOVE RI-TAG-PRODUCT(RI-TAG-IX)      TO WS-SRC-PRODUCT.       00027100
027200     MOVE RI-TAG-USAGE-TYPE(RI-TAG-IX)   TO WS-SRC-USAGE-TYPE.    00027200
027300     MOVE RI-TAG-RESOURCE-GRP(RI-TAG-IX) TO WS-SRC-RESOURCE-GRP.  00027300
027400     MOVE RI-TAG-ACCOUNT(RI-TAG-IX)      TO WS-SRC-ACCOUNT.       00027400
027500     MOVE RI-TAG-OPERATION(RI-TAG-IX)    TO WS-SRC-OPERATION.     00027500
027600*    CLEAR THE SOURCE ENTRY'S ARN FLAG NOW THAT ITS HOUR'S VALUE  00027600
027700*    HAS BEEN LIFTED OUT -- RI-TAG-SP-TAGGED-SW IS PER-ENTRY, NOT 00027700
027800*    PER-HOUR, SO IF THIS WAITED UNTIL AFTER 700 RAN THIS SAME    00027800
027900*    HOUR, 700 WOULD WRONGLY TREAT A JUST-ALLOCATED ENTRY AS A    00027900
028000*    LEFTOVER AND 750 WOULD STRIP IT, LOSING HOURS 2-744.         00028000
028100     MOVE "N" TO RI-TAG-SP-TAGGED-SW(RI-TAG-IX).                  00028100
028200                                                                  00028200
028300     PERFORM 450-SELF-OR-BORROW-RTN THRU 450-EXIT.                00028300
028400                                                                  00028400
028500     IF RI-SPLAN-NO-UPFRONT(RI-SPLAN-IX)                          00028500
028600         NEXT SENTENCE                                            00028600
028700     ELSE                                                         00028700
028800         PERFORM 500-AMORTIZE-SPLIT-RTN THRU 500-EXIT.            00028800
028900                                                                  00028900
029000     PERFORM 600-RECURRING-SPLIT-RTN THRU 600-EXIT.               00029000
029100 400-EXIT.                                                        00029100
029200     EXIT.                                                        00029200
029300                                                                  00029300
029400******************************************************************00029400
029500*    420-LOOKUP-PLAN-RTN  --  FIND THE OWNING SAVINGS PLAN BY     00029500
029600*    ARN NAME.  LINEAR SCAN -- RI-MAX-TAGGRP/RI-SPLAN-ENTRY-CNT   00029600
029700*    ARE SMALL ENOUGH PER HOUR THAT A SEARCH TABLE ISN'T WORTH    00029700
029800*    MAINTAINING (SEE RIRULEPR FOR A CASE WHERE IT IS).           00029800
029900******************************************************************00029900
030000 420-LOOKUP-PLAN-RTN.                                             00030000
030100     MOVE "N" TO PLAN-FOUND-SW.                                   00030100
030200     PERFORM 425-PLAN-SEARCH-RTN THRU 425-EXIT                    00030200
030300         VARYING RI-SPLAN-IX FROM 1 BY 1                          00030300
030400         UNTIL RI-SPLAN-IX > RI-SPLAN-ENTRY-CNT                   00030400
030500            OR PLAN-FOUND.                                        00030500
030600*    PERFORM VARYING LEAVES THE INDEX ONE PAST THE MATCH WHEN IT  00030600
030700*    STOPS ON THE "OR PLAN-FOUND" LEG -- BACK IT UP ONE.          00030700
030800     IF PLAN-FOUND                                                00030800
030900         SET RI-SPLAN-IX DOWN BY 1                                00030900
031000     END-IF.                                                      00031000
031100 420-EXIT.                                                        00031100
031200     EXIT.                                                        00031200
031300                                                                  00031300
031400 425-PLAN-SEARCH-RTN.                                             00031400
031500     IF RI-SPLAN-ARN-NAME(RI-SPLAN-IX) =                          00031500
031600             RI-TAG-SP-ARN-NAME(RI-TAG-IX)                        00031600
031700         MOVE "Y" TO PLAN-FOUND-SW                                00031700
031800     END-IF.                                                      00031800
031900 425-EXIT.                                                        00031900
032000     EXIT.                                                        00032000
032100                                                                  00032100
032200******************************************************************00032200
032300*    450-SELF-OR-BORROW-RTN  --  COMPARE THE PLAN'S OWNING        00032300
032400*    ACCOUNT TO THE TAG GROUP'S ACCOUNT.                          00032400
032500******************************************************************00032500
032600 450-SELF-OR-BORROW-RTN.                                          00032600
032700     MOVE "450-SELF-OR-BORROW-RTN" TO PARA-NAME.                  00032700
032800     MOVE "N" TO SELF-USE-SW.                                     00032800
032900     IF RI-SPLAN-ACCOUNT-ID(RI-SPLAN-IX) =                        00032900
033000             RI-TAG-ACCOUNT(RI-TAG-IX)                            00033000
033100         MOVE "Y" TO SELF-USE-SW                                  00033100
033200     END-IF.                                                      00033200
033300 450-EXIT.                                                        00033300
033400     EXIT.                                                        00033400
033500                                                                  00033500
033600******************************************************************00033600
033700*    500-AMORTIZE-SPLIT-RTN  --  PARTIALUPFRONT/ALLUPFRONT ONLY.  00033700
033800******************************************************************00033800
033900 500-AMORTIZE-SPLIT-RTN.                                          00033900
034000     MOVE "500-AMORTIZE-SPLIT-RTN" TO PARA-NAME.                  00034000
034100     COMPUTE WS-AMORT-CONTRIB ROUNDED =                           00034100
034200         WS-COST-REMOVED * RI-SPLAN-NORM-AMORT(RI-SPLAN-IX).      00034200
034300                                                                  00034300
034400     IF IS-SELF-USE                                               00034400
034500         PERFORM 510-AMORT-SELF-RTN THRU 510-EXIT                 00034500
034600     ELSE                                                         00034600
034700         PERFORM 520-AMORT-BORROWED-RTN THRU 520-EXIT             00034700
034800     END-IF.                                                      00034800
034900 500-EXIT.                                                        00034900
035000     EXIT.                                                        00035000
035100                                                                  00035100
035200 510-AMORT-SELF-RTN.                                              00035200
035300     MOVE WS-SRC-ACCOUNT TO WS-DEST-ACCOUNT.                      00035300
035400     STRING WS-SRC-OPERATION DELIMITED BY SPACE                   00035400
035500            SP-OPER-AMORT-SUFFIX DELIMITED BY SPACE               00035500
035600            INTO WS-DEST-OPERATION.                               00035600
035700     MOVE "A" TO WS-DEST-STAGE-CD.                                00035700
035800     MOVE "Y" TO WS-IS-AMORT-ADD-SW.                              00035800
035900     PERFORM 650-ADD-COST-RTN THRU 650-EXIT.                      00035900
036000 510-EXIT.                                                        00036000
036100     EXIT.                                                        00036100
036200                                                                  00036200
036300 520-AMORT-BORROWED-RTN.                                          00036300
036400*    BORROWER'S AMORTIZED BUCKET.                                 00036400
036500     MOVE WS-SRC-ACCOUNT TO WS-DEST-ACCOUNT.                      00036500
036600     STRING WS-SRC-OPERATION DELIMITED BY SPACE                   00036600
036700            SP-OPER-BORAMORT-SUFFIX DELIMITED BY SPACE            00036700
036800            INTO WS-DEST-OPERATION.                               00036800
036900     MOVE "R" TO WS-DEST-STAGE-CD.                                00036900
037000     MOVE "Y" TO WS-IS-AMORT-ADD-SW.                              00037000
037100     PERFORM 650-ADD-COST-RTN THRU 650-EXIT.                      00037100
037200*    LENDER'S LENT-AMORTIZED BUCKET -- SAME DOLLAR AMOUNT         00037200
037300*    WRITTEN A SECOND TIME.  THIS IS DELIBERATE, PER THE          00037300
037400*    ALLOCATION RULES BILL-0410 SPELLS OUT -- DO NOT "FIX" THIS   00037400
037500*    INTO A SINGLE WRITE, IT WILL BREAK THE LENDER'S TOTALS.      00037500
037600     MOVE RI-SPLAN-ACCOUNT-ID(RI-SPLAN-IX) TO WS-DEST-ACCOUNT.    00037600
037700     STRING WS-SRC-OPERATION DELIMITED BY SPACE                   00037700
037800            SP-OPER-LENTAMORT-SUFFIX DELIMITED BY SPACE           00037800
037900            INTO WS-DEST-OPERATION.                               00037900
038000     MOVE "T" TO WS-DEST-STAGE-CD.                                00038000
038100     MOVE "Y" TO WS-IS-AMORT-ADD-SW.                              00038100
038200     PERFORM 650-ADD-COST-RTN THRU 650-EXIT.                      00038200
038300 520-EXIT.                                                        00038300
038400     EXIT.                                                        00038400
038500                                                                  00038500
038600******************************************************************00038600
038700*    600-RECURRING-SPLIT-RTN  --  ALWAYS PERFORMED, EVEN FOR      00038700
038800*    ALLUPFRONT WHERE THE RECURRING DOLLAR AMOUNT IS ZERO (THE    00038800
038900*    RECORD STILL HAS TO APPEAR IN THE TAG DATABASE).             00038900
039000******************************************************************00039000
039100 600-RECURRING-SPLIT-RTN.                                         00039100
039200     MOVE "600-RECURRING-SPLIT-RTN" TO PARA-NAME.                 00039200
039300     COMPUTE WS-RECUR-CONTRIB ROUNDED =                           00039300
039400         WS-COST-REMOVED * RI-SPLAN-NORM-RECUR(RI-SPLAN-IX).      00039400
039500                                                                  00039500
039600     IF IS-SELF-USE                                               00039600
039700         PERFORM 610-RECUR-SELF-RTN THRU 610-EXIT                 00039700
039800     ELSE                                                         00039800
039900         PERFORM 620-RECUR-BORROWED-RTN THRU 620-EXIT             00039900
040000     END-IF.                                                      00040000
040100 600-EXIT.                                                        00040100
040200     EXIT.                                                        00040200
040300                                                                  00040300
040400 610-RECUR-SELF-RTN.                                              00040400
040500*    SELF-USE:  COST AND USAGE LIVE ON THE SAME "USED" TAG        00040500
040600*    GROUP.  USAGE IS NEVER SPLIT -- THE FULL REMOVED QUANTITY    00040600
040700*    GOES HERE.                                                   00040700
040800     MOVE WS-SRC-ACCOUNT TO WS-DEST-ACCOUNT.                      00040800
040900     STRING WS-SRC-OPERATION DELIMITED BY SPACE                   00040900
041000            SP-OPER-USED-SUFFIX DELIMITED BY SPACE                00041000
041100            INTO WS-DEST-OPERATION.                               00041100
041200     MOVE "U" TO WS-DEST-STAGE-CD.                                00041200
041300     MOVE "N" TO WS-IS-AMORT-ADD-SW.                              00041300
041400     PERFORM 650-ADD-COST-RTN THRU 650-EXIT.                      00041400
041500     PERFORM 660-ADD-USAGE-RTN THRU 660-EXIT.                     00041500
041600 610-EXIT.                                                        00041600
041700     EXIT.                                                        00041700
041800                                                                  00041800
041900 620-RECUR-BORROWED-RTN.                                          00041900
042000*    BORROWER GETS THE FULL USAGE (ITS "BORROWED" BUCKET).        00042000
042100     MOVE WS-SRC-ACCOUNT TO WS-DEST-ACCOUNT.                      00042100
042200     STRING WS-SRC-OPERATION DELIMITED BY SPACE                   00042200
042300            SP-OPER-BORROWED-SUFFIX DELIMITED BY SPACE            00042300
042400            INTO WS-DEST-OPERATION.                               00042400
042500     MOVE "W" TO WS-DEST-STAGE-CD.                                00042500
042600     PERFORM 660-ADD-USAGE-RTN THRU 660-EXIT.                     00042600
042700*    LENDER GETS THE MIRRORED RECURRING COST (NOT THE             00042700
042800*    BORROWER) AND THE MIRRORED FULL USAGE, BOTH UNDER ITS OWN    00042800
042900*    REGION/ZONE/PRODUCT, "LENT" OPERATION VARIANT.               00042900
043000     MOVE RI-SPLAN-ACCOUNT-ID(RI-SPLAN-IX) TO WS-DEST-ACCOUNT.    00043000
043100     STRING WS-SRC-OPERATION DELIMITED BY SPACE                   00043100
043200            SP-OPER-LENT-SUFFIX DELIMITED BY SPACE                00043200
043300            INTO WS-DEST-OPERATION.                               00043300
043400     MOVE "L" TO WS-DEST-STAGE-CD.                                00043400
043500     MOVE "N" TO WS-IS-AMORT-ADD-SW.                              00043500
043600     PERFORM 650-ADD-COST-RTN THRU 650-EXIT.                      00043600
043700     PERFORM 660-ADD-USAGE-RTN THRU 660-EXIT.                     00043700
043800 620-EXIT.                                                        00043800
043900     EXIT.                                                        00043900
044000                                                                  00044000
044100******************************************************************00044100
044200*    650/660 -- SHARED ACCUMULATORS.  EVERY WRITE IN THIS         00044200
044300*    PROGRAM IS AN ADD, NEVER AN OVERWRITE -- IF THE TARGET TAG   00044300
044400*    GROUP ALREADY HOLDS A VALUE FOR THIS HOUR (E.G. FROM AN      00044400
044500*    EARLIER BONUS TAG GROUP LANDING ON THE SAME DESTINATION)     00044500
044600*    THE NEW CONTRIBUTION IS SUMMED IN.  600-RECUR VS 500-AMORT   00044600
044700*    CALL THE MATCHING ONE OF THESE -- USAGE IS NEVER ADDED BY    00044700
044800*    500-SERIES, COST IS ADDED BY BOTH.                           00044800
044900******************************************************************00044900
045000 650-ADD-COST-RTN.                                                00045000
045100     PERFORM 670-FIND-OR-ADD-DEST-RTN THRU 670-EXIT.              00045100
045200     IF WS-IS-AMORT-ADD                                           00045200
045300         ADD WS-AMORT-CONTRIB TO                                  00045300
045400             RI-TAG-COST-AMT(RI-TAG-IX, WS-HOUR-IX)               00045400
045500     ELSE                                                         00045500
045600         ADD WS-RECUR-CONTRIB TO                                  00045600
045700             RI-TAG-COST-AMT(RI-TAG-IX, WS-HOUR-IX)               00045700
045800     END-IF.                                                      00045800
045900 650-EXIT.                                                        00045900
046000     EXIT.                                                        00046000
046100                                                                  00046100
046200 660-ADD-USAGE-RTN.                                               00046200
046300     PERFORM 670-FIND-OR-ADD-DEST-RTN THRU 670-EXIT.              00046300
046400     ADD WS-USAGE-REMOVED TO                                      00046400
046500         RI-TAG-USAGE-AMT(RI-TAG-IX, WS-HOUR-IX).                 00046500
046600 660-EXIT.                                                        00046600
046700     EXIT.                                                        00046700
046800                                                                  00046800
046900******************************************************************00046900
047000*    670-FIND-OR-ADD-DEST-RTN  --  LOCATE (OR CREATE) THE         00047000
047100*    DESTINATION TAG GROUP FOR WS-DEST-ACCOUNT/WS-DEST-OPERATION  00047100
047200*    UNDER THE SOURCE TAG GROUP'S OWN REGION/ZONE/PRODUCT/        00047200
047300*    USAGE-TYPE/RESOURCE-GROUP (SAVED IN WS-SRC-* BY 400), LEAVING00047300
047400*    RI-TAG-IX POINTING AT IT.  SHARED BY 650 AND 660 SO THE SAME 00047400
047500*    ENTRY RECEIVES BOTH THE COST AND THE USAGE ADD.              00047500
047600******************************************************************00047600
047700 670-FIND-OR-ADD-DEST-RTN.                                        00047700
047800     MOVE "N" TO LEFTOVER-FOUND-SW.                               00047800
047900     PERFORM 675-DEST-SEARCH-RTN THRU 675-EXIT                    00047900
048000         VARYING RI-TAG-IX FROM 1 BY 1                            00048000
048100         UNTIL RI-TAG-IX > RI-TAG-ENTRY-CNT                       00048100
048200            OR LEFTOVER-FOUND.                                    00048200
048300                                                                  00048300
048400     IF LEFTOVER-FOUND                                            00048400
048500         SET RI-TAG-IX DOWN BY 1                                  00048500
048600     ELSE                                                         00048600
048700         ADD 1 TO RI-TAG-ENTRY-CNT                                00048700
048800         SET RI-TAG-IX TO RI-TAG-ENTRY-CNT                        00048800
048900         MOVE WS-DEST-ACCOUNT TO RI-TAG-ACCOUNT(RI-TAG-IX)        00048900
049000         MOVE WS-SRC-REGION TO RI-TAG-REGION(RI-TAG-IX)           00049000
049100         MOVE WS-SRC-ZONE TO RI-TAG-ZONE(RI-TAG-IX)               00049100
049200         MOVE WS-SRC-PRODUCT TO RI-TAG-PRODUCT(RI-TAG-IX)         00049200
049300         MOVE WS-SRC-USAGE-TYPE TO RI-TAG-USAGE-TYPE(RI-TAG-IX)   00049300
049400         MOVE WS-SRC-RESOURCE-GRP                                 00049400
049500                             TO RI-TAG-RESOURCE-GRP(RI-TAG-IX)    00049500
049600         MOVE WS-DEST-OPERATION TO RI-TAG-OPERATION(RI-TAG-IX)    00049600
049700         MOVE WS-DEST-STAGE-CD TO RI-TAG-SP-STAGE-CD(RI-TAG-IX)   00049700
049800         MOVE "N" TO RI-TAG-SP-TAGGED-SW(RI-TAG-IX)               00049800
049900     END-IF.                                                      00049900
050000 670-EXIT.                                                        00050000
050100     EXIT.                                                        00050100
050200                                                                  00050200
050300 675-DEST-SEARCH-RTN.                                             00050300
050400     IF RI-TAG-ACCOUNT(RI-TAG-IX) = WS-DEST-ACCOUNT               00050400
050500        AND RI-TAG-OPERATION(RI-TAG-IX) = WS-DEST-OPERATION       00050500
050600        AND RI-TAG-REGION(RI-TAG-IX) = WS-SRC-REGION              00050600
050700        AND RI-TAG-ZONE(RI-TAG-IX) = WS-SRC-ZONE                  00050700
050800        AND RI-TAG-PRODUCT(RI-TAG-IX) = WS-SRC-PRODUCT            00050800
050900        AND RI-TAG-USAGE-TYPE(RI-TAG-IX) = WS-SRC-USAGE-TYPE      00050900
051000        AND RI-TAG-RESOURCE-GRP(RI-TAG-IX) =                      00051000
051100                WS-SRC-RESOURCE-GRP                               00051100
051200        AND NOT RI-TAG-SP-TAGGED(RI-TAG-IX)                       00051200
051300         MOVE "Y" TO LEFTOVER-FOUND-SW                            00051300
051400     END-IF.                                                      00051400
051500 675-EXIT.                                                        00051500
051600     EXIT.                                                        00051600
051700                                                                  00051700
051800******************************************************************00051800
051900*    700-LEFTOVER-CLEANUP-RTN  --  STEP 3C.  ANY TAG GROUP STILL  00051900
052000*    CARRYING SP-ARN TAGGING AFTER 300/400 HAS RUN (USUALLY       00052000
052100*    BECAUSE ITS ARN COULD NOT BE RESOLVED AT 420) HAS ITS ARN    00052100
052200*    IDENTITY STRIPPED AND ITS VALUE FOLDED INTO THE PLAIN TAG    00052200
052300*    GROUP.  RUNS OVER THE USAGE TABLE, THEN AGAIN CONCEPTUALLY   00052300
052400*    OVER THE COST TABLE -- IN THIS PROGRAM BOTH VALUES LIVE ON   00052400
052500*    ONE ENTRY SO A SINGLE PASS COVERS BOTH.                      00052500
052600******************************************************************00052600
052700 700-LEFTOVER-CLEANUP-RTN.                                        00052700
052800*    USES RI-TAG-IX2 AS THE OUTER-SCAN INDEX -- SEE THE NOTE      00052800
052900*    AT 300-SCAN-BONUS-TAGS-RTN; 750 DRIVES 670 THE SAME WAY      00052900
053000*    400 DOES.                                                    00053000
053100     MOVE "700-LEFTOVER-CLEANUP-RTN" TO PARA-NAME.                00053100
053200     PERFORM 710-LEFTOVER-TEST-RTN THRU 710-EXIT                  00053200
053300         VARYING RI-TAG-IX2 FROM 1 BY 1                           00053300
053400         UNTIL RI-TAG-IX2 > RI-TAG-ENTRY-CNT.                     00053400
053500 700-EXIT.                                                        00053500
053600     EXIT.                                                        00053600
053700                                                                  00053700
053800 710-LEFTOVER-TEST-RTN.                                           00053800
053900     IF RI-TAG-SP-TAGGED(RI-TAG-IX2)                              00053900
054000         SET RI-TAG-IX TO RI-TAG-IX2                              00054000
054100         PERFORM 750-STRIP-ARN-RTN THRU 750-EXIT                  00054100
054200     END-IF.                                                      00054200
054300 710-EXIT.                                                        00054300
054400     EXIT.                                                        00054400
054500                                                                  00054500
054600 750-STRIP-ARN-RTN.                                               00054600
054700     MOVE RI-TAG-ACCOUNT(RI-TAG-IX) TO WS-DEST-ACCOUNT.           00054700
054800     MOVE RI-TAG-OPERATION(RI-TAG-IX) TO WS-DEST-OPERATION.       00054800
054900     MOVE SPACE TO WS-DEST-STAGE-CD.                              00054900
055000     MOVE RI-TAG-REGION(RI-TAG-IX)       TO WS-SRC-REGION.        00055000
055100     MOVE RI-TAG-ZONE(RI-TAG-IX)         TO WS-SRC-ZONE.          00055100
055200     MOVE RI-TAG-PRODUCT(RI-TAG-IX)      TO WS-SRC-PRODUCT.       00055200
055300     MOVE RI-TAG-USAGE-TYPE(RI-TAG-IX)   TO WS-SRC-USAGE-TYPE.    00055300
055400     MOVE RI-TAG-RESOURCE-GRP(RI-TAG-IX) TO WS-SRC-RESOURCE-GRP.  00055400
055500     MOVE RI-TAG-USAGE-AMT(RI-TAG-IX, WS-HOUR-IX)                 00055500
055600                                 TO WS-USAGE-REMOVED.             00055600
055700     MOVE RI-TAG-COST-AMT(RI-TAG-IX, WS-HOUR-IX)                  00055700
055800                                 TO WS-COST-REMOVED.              00055800
055900     MOVE ZERO TO RI-TAG-USAGE-AMT(RI-TAG-IX, WS-HOUR-IX).        00055900
056000     MOVE ZERO TO RI-TAG-COST-AMT(RI-TAG-IX, WS-HOUR-IX).         00056000
056100     MOVE "N" TO RI-TAG-SP-TAGGED-SW(RI-TAG-IX).                  00056100
056200                                                                  00056200
056300     PERFORM 670-FIND-OR-ADD-DEST-RTN THRU 670-EXIT.              00056300
056400     ADD WS-USAGE-REMOVED TO                                      00056400
056500         RI-TAG-USAGE-AMT(RI-TAG-IX, WS-HOUR-IX).                 00056500
056600     ADD WS-COST-REMOVED TO                                       00056600
056700         RI-TAG-COST-AMT(RI-TAG-IX, WS-HOUR-IX).                  00056700
056800                                                                  00056800
056900     PERFORM 760-BUMP-LEFTOVER-COUNT-RTN THRU 760-EXIT.           00056900
057000 750-EXIT.                                                        00057000
057100     EXIT.                                                        00057100
057200                                                                  00057200
057300 760-BUMP-LEFTOVER-COUNT-RTN.                                     00057300
057400     MOVE "N" TO LEFTOVER-FOUND-SW.                               00057400
057500     PERFORM 765-LEFTOVER-SEARCH-RTN THRU 765-EXIT                00057500
057600         VARYING LO-OPER-IX FROM 1 BY 1                           00057600
057700         UNTIL LO-OPER-IX > LO-OPER-CNT                           00057700
057800            OR LEFTOVER-FOUND.                                    00057800
057900                                                                  00057900
058000     IF LEFTOVER-FOUND                                            00058000
058100         SET LO-OPER-IX DOWN BY 1                                 00058100
058200         ADD 1 TO LO-COUNT(LO-OPER-IX)                            00058200
058300     ELSE                                                         00058300
058400         ADD 1 TO LO-OPER-CNT                                     00058400
058500         SET LO-OPER-IX TO LO-OPER-CNT                            00058500
058600         MOVE WS-DEST-OPERATION TO LO-OPERATION(LO-OPER-IX)       00058600
058700         MOVE 1 TO LO-COUNT(LO-OPER-IX)                           00058700
058800     END-IF.                                                      00058800
058900 760-EXIT.                                                        00058900
059000     EXIT.                                                        00059000
059100                                                                  00059100
059200 765-LEFTOVER-SEARCH-RTN.                                         00059200
059300     IF LO-OPERATION(LO-OPER-IX) = WS-DEST-OPERATION              00059300
059400         MOVE "Y" TO LEFTOVER-FOUND-SW                            00059400
059500     END-IF.                                                      00059500
059600 765-EXIT.                                                        00059600
059700     EXIT.                                                        00059700
059800                                                                  00059800
059900******************************************************************00059900
060000*    800-LOG-LEFTOVER-TOTALS-RTN  --  STEP 3D.  DRIVEN FROM 200,  00060000
060100*    RIGHT AFTER 700 STRIPS THE HOUR'S LEFTOVERS, SO EACH HOUR'S  00060100
060200*    PER-OPERATION LEFTOVER COUNTS LAND IN THE JOB LOG BEFORE     00060200
060300*    LO-OPER-CNT IS RESET FOR THE NEXT HOUR.                      00060300
060400******************************************************************00060400
060500 800-LOG-LEFTOVER-TOTALS-RTN.                                     00060500
060600     MOVE "800-LOG-LEFTOVER-TOTALS-RTN" TO PARA-NAME.             00060600
060700     PERFORM 810-LOG-ONE-LEFTOVER-RTN THRU 810-EXIT               00060700
060800         VARYING LO-OPER-IX FROM 1 BY 1                           00060800
060900         UNTIL LO-OPER-IX > LO-OPER-CNT.                          00060900
061000 800-EXIT.                                                        00061000
061100     EXIT.                                                        00061100
061200                                                                  00061200
061300 810-LOG-ONE-LEFTOVER-RTN.                                        00061300
061400     DISPLAY "RISPALOC: LEFTOVER SP TAGS - OPERATION="            00061400
061500             LO-OPERATION(LO-OPER-IX)                             00061500
061600             " COUNT=" LO-COUNT(LO-OPER-IX).                      00061600
061700 810-EXIT.                                                        00061700
061800     EXIT.                                                        00061800
