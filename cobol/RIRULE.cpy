000100******************************************************************00000100
000200*    RIRULE  --  AGGREGATION RULE QUERY RECORD                    00000200
000300*                                                                 00000300
000400*    ONE OF THESE IS BUILT BY EACH CONCRETE POST-PROCESSING RULE  00000400
000500*    (A SEPARATE MODULE NOT PRESENT HERE -- SEE RIRULEPR HEADER   00000500
000600*    NOTES) AND PASSED TO RIRULEPR'S 100-RUNQUERY-RTN TO SPECIFY  00000600
000700*    WHAT TO SCAN AND HOW TO AGGREGATE IT.                        00000700
000800*                                                                 00000800
000900*    FILTER-PATTERN MODES (THIS SHOP DOES NOT CARRY A REGEX       00000900
001000*    ENGINE ON THE BATCH LPAR -- SEE RIRULEPR'S 250-BUILD-AGGKEY  00001000
001100*    NOTES):                                                      00001100
001200*        "E"  EXACT LITERAL MATCH AGAINST RI-FLT-LITERAL          00001200
001300*        "P"  LEADING RI-FLT-PREFIX-LEN CHARACTERS ARE CAPTURED   00001300
001400*             INTO THE AGGREGATION KEY (THE ONLY CAPTURE SHAPE    00001400
001500*             THE SOURCE RULES ACTUALLY USE, E.G. A 2-CHAR        00001500
001600*             REGION PREFIX)                                      00001600
001700*        "*"  DIMENSION IS UNFILTERED / NOT PART OF THE KEY       00001700
001800*                                                                 00001800
001900*    HISTORY                                                      00001900
002000*    2021-05-20 TLM  INITIAL VERSION, TICKET BILL-1610 (RULE      00002000
002100*                     ENGINE QUERY/AGGREGATION SPLIT-OUT).        00002100
002200*    2023-01-11 RDK  ADDED USER-TAG FILTER DIMENSION, TICKET      00002200
002300*                     BILL-1920 (CUSTOM ALLOCATION TAGS).         00002300
002400******************************************************************00002400
002500 01  RI-RULE-QUERY.                                               00002500
002600     05  RI-RULE-NAME                PIC X(64).                   00002600
002700     05  RI-RULE-INPUT-TYPE          PIC X(8).                    00002700
002800         88  RI-RULE-INPUT-USAGE          VALUE "usage".          00002800
002900         88  RI-RULE-INPUT-COST           VALUE "cost".           00002900
003000     05  RI-RULE-SWITCHES.                                        00003000
003100         10  RI-RULE-MONTHLY-SW          PIC X VALUE "N".         00003100
003200             88  RI-RULE-IS-MONTHLY           VALUE "Y".          00003200
003300         10  RI-RULE-SINGLE-TAGGRP-SW    PIC X VALUE "N".         00003300
003400             88  RI-RULE-IS-SINGLE-TAGGRP     VALUE "Y".          00003400
003500         10  RI-RULE-NONRESOURCE-SW      PIC X VALUE "N".         00003500
003600             88  RI-RULE-IS-NONRESOURCE       VALUE "Y".          00003600
003700*        PACKED VIEW OF THE THREE ONE-BYTE SWITCHES, USED WHEN    00003700
003800*        THE QUERY RECORD IS SNAPSHOTTED TO THE RULE-TRACE LOG    00003800
003900*        (OUT OF SCOPE HERE) SO ONLY ONE FIELD NEEDS MOVING.      00003900
004000     05  RI-RULE-SWITCHES-PACKED REDEFINES RI-RULE-SWITCHES       00004000
004100                                     PIC X(3).                    00004100
004200     05  RI-RULE-MAX-HOURS           PIC 9(4).                    00004200
004300     05  RI-RULE-FILTERS.                                         00004300
004400         10  RI-FLT-DIM OCCURS 7 TIMES INDEXED BY RI-FLT-IX.      00004400
004500*            DIMENSION ORDER IS FIXED: ACCOUNT, REGION, ZONE,     00004500
004600*            PRODUCT, OPERATION, USAGE-TYPE, USER-TAG.            00004600
004700             15  RI-FLT-MODE             PIC X VALUE "*".         00004700
004800                 88  RI-FLT-EXACT             VALUE "E".          00004800
004900                 88  RI-FLT-PREFIX            VALUE "P".          00004900
005000                 88  RI-FLT-WILD              VALUE "*".          00005000
005100             15  RI-FLT-LITERAL          PIC X(128).              00005100
005200             15  RI-FLT-PREFIX-LEN       PIC 9(2).                00005200
005300     05  RI-RULE-GROUPBY.                                         00005300
005400         10  RI-GRPBY-CNT                PIC 9(2) COMP VALUE 0.   00005400
005500         10  RI-GRPBY-DIM OCCURS 1 TO 7 TIMES                     00005500
005600                 DEPENDING ON RI-GRPBY-CNT                        00005600
005700                 INDEXED BY RI-GRPBY-IX.                          00005700
005800             15  RI-GRPBY-DIM-NAME       PIC X(16).               00005800
005900     05  FILLER                          PIC X(20).               00005900
