000100******************************************************************00000100
000200*    RICANON  --  CANONICAL RESERVED-INSTANCE RECORD              00000200
000300*                                                                 00000300
000400*    ONE ENTRY PER RESERVED-INSTANCE PURCHASE, NORMALIZED FROM    00000400
000500*    WHICHEVER OF THE THREE SOURCE SHAPES (EC2/RDS/REDSHIFT) IT   00000500
000600*    CAME FROM.  THIS IS ALSO THE 19-FIELD, COMMA-DELIMITED LINE  00000600
000700*    FORMAT OF THE RI INVENTORY FILE (RESVINVF) -- RI-CANON-REC   00000700
000800*    IS THE WORKING FORM, RI-CANON-CSV-LINE IS THE ON-DISK FORM,  00000800
000900*    AND RICANORI'S 200/300 PARAGRAPHS CONVERT BETWEEN THEM.      00000900
001000*                                                                 00001000
001100*    HISTORY                                                      00001100
001200*    2018-06-11 JWS  INITIAL VERSION, TICKET BILL-0940 (RI        00001200
001300*                     INVENTORY REFRESH, EC2 ONLY).               00001300
001400*    2019-09-23 JWS  ADDED RDS/REDSHIFT SHAPES, TICKET BILL-1080. 00001400
001500*    2022-07-05 RDK  ADDED RESOURCE-GROUP-STYLE RECURRING-CHARGE  00001500
001600*                     LIST (WAS A SINGLE HOURLY-RATE FIELD        00001600
001700*                     BEFORE), TICKET BILL-1780.                  00001700
001800******************************************************************00001800
001900 01  RI-CANON-REC.                                                00001900
002000     05  RI-CANON-ACCOUNT-ID         PIC X(14).                   00002000
002100     05  RI-CANON-PRODUCT            PIC X(8).                    00002100
002200         88  RI-CANON-IS-EC2              VALUE "EC2".            00002200
002300         88  RI-CANON-IS-RDS              VALUE "RDS".            00002300
002400         88  RI-CANON-IS-REDSHIFT         VALUE "Redshift".       00002400
002500     05  RI-CANON-REGION             PIC X(20).                   00002500
002600     05  RI-CANON-RESV-ID            PIC X(64).                   00002600
002700     05  RI-CANON-RESV-OFFER-ID      PIC X(64).                   00002700
002800     05  RI-CANON-INSTANCE-TYPE      PIC X(32).                   00002800
002900     05  RI-CANON-AVAIL-ZONE         PIC X(20).                   00002900
003000     05  RI-CANON-MULTI-AZ           PIC X(5) VALUE "false".      00003000
003100         88  RI-CANON-MULTI-AZ-YES        VALUE "true".           00003100
003200         88  RI-CANON-MULTI-AZ-NO          VALUE "false".         00003200
003300*    QUICK-CHECK BYTE -- AVOIDS COMPARING THE FULL 5-BYTE         00003300
003400*    LITERAL WHEN ALL 300-SERIES PARAGRAPHS CARE ABOUT IS THE     00003400
003500*    LEADING CHARACTER ("T" OR "F").                              00003500
003600     05  RI-CANON-MAZ-1BYTE REDEFINES RI-CANON-MULTI-AZ.          00003600
003700         10  RI-CANON-MAZ-FLAG           PIC X.                   00003700
003800         10  FILLER                      PIC X(4).                00003800
003900     05  RI-CANON-START-EPOCH-MS     PIC 9(18).                   00003900
004000*    ALPHANUMERIC VIEW OF THE START INSTANT, USED ONLY WHEN       00004000
004100*    ECHOING A BAD RECORD BACK TO PATERR-STYLE DIAGNOSTIC         00004100
004200*    OUTPUT -- NUMERIC-EDITED MOVES OF AN 18-DIGIT VALUE ARE      00004200
004300*    NOT WORTH THE CYCLES FOR A DISPLAY LINE.                     00004300
004400     05  RI-CANON-START-EPOCH-X REDEFINES RI-CANON-START-EPOCH-MS 00004400
004500                                     PIC X(18).                   00004500
004600     05  RI-CANON-END-EPOCH-MS       PIC 9(18).                   00004600
004700     05  RI-CANON-DURATION-SECS      PIC 9(18).                   00004700
004800     05  RI-CANON-USAGE-PRICE        PIC S9(9)V9(9) COMP-3.       00004800
004900     05  RI-CANON-FIXED-PRICE        PIC S9(9)V9(9) COMP-3.       00004900
005000     05  RI-CANON-INSTANCE-COUNT     PIC 9(9).                    00005000
005100     05  RI-CANON-PRODUCT-DESC       PIC X(64).                   00005100
005200     05  RI-CANON-STATE              PIC X(20)                    00005200
005300                                     VALUE "payment-pending".     00005300
005400         88  RI-CANON-ST-PENDING          VALUE "payment-pending".00005400
005500         88  RI-CANON-ST-ACTIVE           VALUE "active".         00005500
005600         88  RI-CANON-ST-PMTFAILED        VALUE "payment-failed". 00005600
005700         88  RI-CANON-ST-RETIRED          VALUE "retired".        00005700
005800*    FOUR-BYTE STATE CODE -- THIS SHOP'S OLDER RI FEEDS (PRE      00005800
005900*    BILL-0940) CARRIED ONLY A 4-CHARACTER STATUS CODE; KEPT SO   00005900
006000*    A DOWNLEVEL EXTRACT CAN STILL BE CHECKED WITHOUT UNPACKING   00006000
006100*    THE FULL LITERAL.                                            00006100
006200     05  RI-CANON-STATE-CODE REDEFINES RI-CANON-STATE.            00006200
006300         10  RI-CANON-ST-CODE-4          PIC X(4).                00006300
006400         10  FILLER                      PIC X(16).               00006400
006500     05  RI-CANON-CURRENCY-CODE      PIC X(3) VALUE "USD".        00006500
006600     05  RI-CANON-OFFERING-TYPE      PIC X(20).                   00006600
006700     05  RI-CANON-RECUR-CHARGES.                                  00006700
006800         10  RI-RC-CNT                   PIC 9(2) COMP VALUE 0.   00006800
006900         10  RI-RC-ENTRY OCCURS 0 TO 20 TIMES                     00006900
007000                 DEPENDING ON RI-RC-CNT                           00007000
007100                 INDEXED BY RI-RC-IX.                             00007100
007200             15  RI-RC-FREQUENCY         PIC X(16).               00007200
007300                 88  RI-RC-IS-HOURLY          VALUE "Hourly".     00007300
007400             15  RI-RC-AMOUNT            PIC S9(9)V9(9) COMP-3.   00007400
007500     05  RI-CANON-HOURLY-RECURRING   PIC S9(9)V9(9) COMP-3.       00007500
007600     05  FILLER                      PIC X(12).                   00007600
007700******************************************************************00007700
007800*    ON-DISK (RESVINVF) FORM AND PARSE/BUILD SCRATCH AREA.        00007800
007900******************************************************************00007900
008000 01  RI-CANON-CSV-LINE               PIC X(2048).                 00008000
008100 01  RI-CSV-WORK-AREA.                                            00008100
008200     05  RI-CSV-FIELD-CNT            PIC 9(2) COMP VALUE 0.       00008200
008300     05  RI-CSV-FIELD-TBL OCCURS 19 TIMES INDEXED BY RI-CSV-FX.   00008300
008400         10  RI-CSV-FIELD-VAL            PIC X(128).              00008400
008500     05  RI-CSV-RC-TOKEN-CNT         PIC 9(2) COMP VALUE 0.       00008500
008600     05  RI-CSV-RC-TOKEN OCCURS 0 TO 20 TIMES                     00008600
008700             DEPENDING ON RI-CSV-RC-TOKEN-CNT                     00008700
008800             INDEXED BY RI-CSV-RCX.                               00008800
008900         10  RI-CSV-RC-TOKEN-VAL         PIC X(64).               00008900
009000     05  RI-CSV-SCAN-PTR             PIC S9(4) COMP VALUE 0.      00009000
009100     05  RI-CSV-OUT-PTR               PIC S9(4) COMP VALUE 0.     00009100
009200     05  FILLER                      PIC X(09).                   00009200
