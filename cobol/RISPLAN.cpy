000100******************************************************************00000100
000200*    RISPLAN  --  SAVINGS PLAN TABLE (ARN-KEYED)                  00000200
000300*                                                                 00000300
000400*    HELD ENTIRELY IN WORKING STORAGE FOR THE CURRENT BATCH RUN;  00000400
000500*    THERE IS NO SAVINGS-PLAN MASTER FILE IN THIS PROGRAM -- THE  00000500
000600*    OWNING DRIVER LOADS THIS TABLE FROM THE ACCOUNT/ORG BILLING  00000600
000700*    METADATA BEFORE CALLING RISPALOC.                            00000700
000800*                                                                 00000800
000900*    HISTORY                                                      00000900
001000*    2020-08-14 RDK  INITIAL VERSION, TICKET BILL-1340 (SAVINGS   00001000
001100*                     PLANS GA).                                  00001100
001200*    2022-02-01 TLM  ADDED NORMALIZED-AMORTIZATION FIELD, TICKET  00001200
001300*                     BILL-1702 (PARTIAL/ALL-UPFRONT SUPPORT).    00001300
001400******************************************************************00001400
001500 01  RI-SPLAN-TABLE.                                              00001500
001600     05  RI-SPLAN-ENTRY-CNT      PIC S9(4) COMP VALUE ZERO.       00001600
001700     05  RI-SPLAN-ENTRY OCCURS 1 TO 100 TIMES                     00001700
001800             DEPENDING ON RI-SPLAN-ENTRY-CNT                      00001800
001900             INDEXED BY RI-SPLAN-IX.                              00001900
002000         10  RI-SPLAN-ARN-NAME       PIC X(64).                   00002000
002100         10  RI-SPLAN-ACCOUNT-ID     PIC X(14).                   00002100
002200*        NUMERIC VIEW OF THE OWNING ACCOUNT, USED WHEN THE        00002200
002300*        SELF-USE/BORROWED COMPARE IS DONE AGAINST A PACKED       00002300
002400*        ACCOUNT NUMBER CARRIED IN OLDER FEEDS.                   00002400
002500         10  RI-SPLAN-ACCOUNT-NUM REDEFINES RI-SPLAN-ACCOUNT-ID   00002500
002600                                     PIC 9(14).                   00002600
002700         10  RI-SPLAN-PAYMENT-OPTION PIC X(16).                   00002700
002800             88  RI-SPLAN-NO-UPFRONT       VALUE "NoUpfront".     00002800
002900             88  RI-SPLAN-PARTIAL-UPFRONT  VALUE "PartialUpfront".00002900
003000             88  RI-SPLAN-ALL-UPFRONT      VALUE "AllUpfront".    00003000
003100*        SHORT PAYMENT-OPTION CODE, USED BY THE NIGHTLY CONTROL   00003100
003200*        REPORT (OUT OF SCOPE HERE) TO AVOID COMPARING THE FULL   00003200
003300*        16-BYTE LITERAL ON EVERY ENTRY -- "NO", "PA" OR "AL".    00003300
003400         10  RI-SPLAN-PYMT-OPT-CODE REDEFINES                     00003400
003500                                     RI-SPLAN-PAYMENT-OPTION.     00003500
003600             15  RI-SPLAN-PYMT-CODE-2  PIC X(2).                  00003600
003700             15  FILLER                PIC X(14).                 00003700
003800         10  RI-SPLAN-NORM-RECUR     PIC 9V9(9) COMP-3.           00003800
003900         10  RI-SPLAN-NORM-AMORT     PIC 9V9(9) COMP-3.           00003900
004000         10  FILLER                  PIC X(10).                   00004000
