000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  RICANORI.                                           00000300
000400 AUTHOR. JON SAYLES.                                              00000400
000500 INSTALLATION. CLOUD COST ENGINEERING.                            00000500
000600 DATE-WRITTEN. 04/03/92.                                          00000600
000700 DATE-COMPILED. 04/03/92.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                 00000900
001000******************************************************************00001000
001100*    RICANORI  --  CANONICAL RESERVED-INSTANCE BUILD/PARSE/       00001100
001200*    SERIALIZE UTILITY.                                           00001200
001300*                                                                 00001300
001400*    ONE CALL PER RESERVED-INSTANCE RECORD.  THE CALLER SETS      00001400
001500*    WS-FUNCTION-CD AND FILLS THE MATCHING SOURCE AREA (ONE OF    00001500
001600*    EC2-SRC-REC/RDS-SRC-REC/REDSHIFT-SRC-REC FOR A CONSTRUCT     00001600
001700*    CALL, RI-CANON-CSV-LINE FOR A PARSE CALL, OR RI-CANON-REC    00001700
001800*    FOR A SERIALIZE OR HOURLY-RECURRING CALL) BEFORE CALLING     00001800
001900*    000-DISPATCH-RTN.  THE SURROUNDING RI-INVENTORY-REFRESH      00001900
002000*    BATCH DRIVER -- THE RESVINVF OPEN/READ/WRITE LOOP AND THE    00002000
002100*    AWS API CALLS THAT FILL THE SOURCE AREAS -- IS OUTSIDE THIS  00002100
002200*    PROGRAM'S SCOPE, THE SAME AS RISPALOC AND RIRULEPR.  RESVINVF00002200
002300*    ITSELF IS JUST RI-CANON-CSV-LINE WRITTEN ONE PER LINE, NO    00002300
002400*    HEADER ROW -- SEE THE RICANON COPYBOOK.                      00002400
002500*                                                                 00002500
002600*    CHANGE LOG                                                   00002600
002700*    04/03/92 JWS  INITIAL VERSION, TICKET BILL-0940 (EC2         00002700
002800*                   RESERVED-INSTANCE INVENTORY REFRESH).         00002800
002900*                   CONSTRUCT/PARSE/SERIALIZE FOR EC2 ONLY.       00002900
003000*    09/30/98 TLM  Y2K REMEDIATION -- NO 2-DIGIT YEAR FIELDS IN   00003000
003100*                   THIS PROGRAM, REVIEWED AND SIGNED OFF.        00003100
003200*                   TICKET Y2K-0877.                              00003200
003300*    09/23/19 JWS  ADDED RDS/REDSHIFT CONSTRUCT PATHS (110/120),  00003300
003400*                   TICKET BILL-1080.  END IS DERIVED FROM        00003400
003500*                   START+DURATION SINCE NEITHER API RETURNS ONE. 00003500
003600*    07/05/22 RDK  RECURRING-CHARGE LIST REWORKED TO A REPEATING  00003600
003700*                   TABLE (WAS A SINGLE HOURLY-RATE FIELD),       00003700
003800*                   TICKET BILL-1780.  ADDED 400-HOURLY-RECURRING 00003800
003900*                   -RTN TO SUM IT FOR THE NIGHTLY RI UTILIZATION 00003900
004000*                   REPORT (OUT OF THIS PROGRAM'S SCOPE).         00004000
004100*    02/18/25 JWS  110-CONSTRUCT-RDS-RTN NOW DEFAULTS MULTI-AZ TO 00004100
004200*                   FALSE WHEN THE INCOMING FLAG BYTE ISN'T T OR F00004200
004300*                   INSTEAD OF PASSING A BLANK FIELD THROUGH,     00004300
004400*                   TICKET BILL-1901 (STALE-RETRY JSON BLOB SEEN  00004400
004500*                   BY OPS ON THE 02/11 RUN).                     00004500
004600*    06/30/25 RDK  RECODED THE INLINE PERFORM VARYING LOOPS IN    00004600
004700*                   100/110/120/200/230/330/400 AS OUT-OF-LINE    00004700
004800*                   PERFORM ... THRU ... EXIT PARAGRAPH PAIRS (NEW00004800
004900*                   105, 115, 125, 205, 235, 335, 405), TICKET    00004900
005000*                   BILL-1940.  LOGIC UNCHANGED -- STYLE ONLY, TO 00005000
005100*                   MATCH THE REST OF THE SHOP'S BATCH CODE.      00005100
005200                                                                  00005200
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER. IBM-390.                                        00005500
005600 OBJECT-COMPUTER. IBM-390.                                        00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     C01 IS TOP-OF-FORM.                                          00005800
005900                                                                  00005900
006000 INPUT-OUTPUT SECTION.                                            00006000
006100 FILE-CONTROL.                                                    00006100
006200                                                                  00006200
006300 DATA DIVISION.                                                   00006300
006400 WORKING-STORAGE SECTION.                                         00006400
006500******************************************************************00006500
006600*    RI-CANON-CSV-LINE (BELOW, VIA COPY RICANON) IS BOTH THIS     00006600
006700*    PROGRAM'S PARSE/SERIALIZE WORK AREA AND THE EXACT 2048-BYTE  00006700
006800*    LAYOUT OF ONE RECORD OF THE RESVINVF INVENTORY FILE -- A     00006800
006900*    LINE SEQUENTIAL FILE, ONE CSV LINE PER RESERVATION, NO       00006900
007000*    HEADER ROW.  THE OPEN/READ/WRITE LOOP OVER RESVINVF BELONGS  00007000
007100*    TO THE CALLING BATCH DRIVER, NOT TO THIS PROGRAM.            00007100
007200******************************************************************00007200
007300 COPY RICANON.                                                    00007300
007400                                                                  00007400
007500 01  MISC-FIELDS.                                                 00007500
007600     05  PARA-NAME                   PIC X(40).                   00007600
007700     05  WS-FUNCTION-CD               PIC X(9) VALUE SPACES.      00007700
007800         88  FUNCTION-IS-CONSTR-EC2       VALUE "CONSTREC2".      00007800
007900         88  FUNCTION-IS-CONSTR-RDS       VALUE "CONSTRRDS".      00007900
008000         88  FUNCTION-IS-CONSTR-RS        VALUE "CONSTRRS".       00008000
008100         88  FUNCTION-IS-PARSE            VALUE "PARSECSV".       00008100
008200         88  FUNCTION-IS-SERIALIZE        VALUE "SERIALIZ".       00008200
008300         88  FUNCTION-IS-HOURLY           VALUE "HOURLYRC".       00008300
008400     05  PRODTYPE-FOUND-SW            PIC X(1) VALUE "N".         00008400
008500         88  PRODTYPE-FOUND                VALUE "Y".             00008500
008600     05  RETURN-CD                   PIC S9(4) COMP VALUE 0.      00008600
008700     05  FILLER                      PIC X(09).                   00008700
008800                                                                  00008800
008900 01  CSV-WORK-FIELDS.                                             00008900
009000*    EDITED (ACTUAL-DECIMAL-POINT) WORK FIELD -- THE ONLY WAY TO  00009000
009100*    MOVE A CSV TEXT FIELD DIRECTLY INTO A COMP-3 PRICE FIELD     00009100
009200*    WITHOUT GOING THROUGH A DE-EDIT/RE-EDIT PASS BY HAND.  ALSO  00009200
009300*    USED IN REVERSE WHEN SERIALIZING A PRICE BACK OUT TO TEXT.   00009300
009400     05  WS-PRICE-EDIT                PIC -9(9).9(9).             00009400
009500     05  FILLER                      PIC X(09).                   00009500
009600******************************************************************00009600
009700*    SOURCE-SHAPE WORKING AREAS FOR THE 100/110/120 CONSTRUCT     00009700
009800*    PARAGRAPHS.  THESE CARRY ONLY THE FIELDS THIS PROGRAM        00009800
009900*    ACTUALLY READS OFF EACH RESERVATION CALL'S RETURNED DATA --  00009900
010000*    NOT A FULL COPY OF THE VENDOR API'S RETURN SHAPE, WHICH      00010000
010100*    RUNS TO SEVERAL TIMES THIS WIDTH AND IS NOT THIS PROGRAM'S   00010100
010200*    CONCERN.  THE DRIVER FILLS ONE OF THESE BEFORE CALLING.      00010200
010300******************************************************************00010300
010400 01  EC2-SRC-REC.                                                 00010400
010500     05  EC2-SRC-ACCOUNT-ID           PIC X(14).                  00010500
010600     05  EC2-SRC-REGION                PIC X(20).                 00010600
010700     05  EC2-SRC-RESV-ID                PIC X(64).                00010700
010800     05  EC2-SRC-INSTANCE-TYPE          PIC X(32).                00010800
010900     05  EC2-SRC-AVAIL-ZONE             PIC X(20).                00010900
011000     05  EC2-SRC-START-EPOCH-MS         PIC 9(18).                00011000
011100     05  EC2-SRC-END-EPOCH-MS           PIC 9(18).                00011100
011200     05  EC2-SRC-DURATION-SECS          PIC 9(18).                00011200
011300     05  EC2-SRC-USAGE-PRICE            PIC S9(9)V9(9) COMP-3.    00011300
011400     05  EC2-SRC-FIXED-PRICE            PIC S9(9)V9(9) COMP-3.    00011400
011500     05  EC2-SRC-INSTANCE-COUNT         PIC 9(9).                 00011500
011600     05  EC2-SRC-PRODUCT-DESC           PIC X(64).                00011600
011700     05  EC2-SRC-STATE                  PIC X(20).                00011700
011800     05  EC2-SRC-OFFERING-TYPE          PIC X(20).                00011800
011900     05  EC2-SRC-RC-CNT                 PIC 9(2) COMP VALUE 0.    00011900
012000     05  EC2-SRC-RC-ENTRY OCCURS 0 TO 20 TIMES                    00012000
012100             DEPENDING ON EC2-SRC-RC-CNT                          00012100
012200             INDEXED BY EC2-SRC-RCX.                              00012200
012300         10  EC2-SRC-RC-FREQ               PIC X(16).             00012300
012400         10  EC2-SRC-RC-AMOUNT              PIC S9(9)V9(9) COMP-3.00012400
012500     05  FILLER                        PIC X(08).                 00012500
012600                                                                  00012600
012700 01  RDS-SRC-REC.                                                 00012700
012800     05  RDS-SRC-ACCOUNT-ID            PIC X(14).                 00012800
012900     05  RDS-SRC-REGION                 PIC X(20).                00012900
013000     05  RDS-SRC-RESV-ID                 PIC X(64).               00013000
013100     05  RDS-SRC-RESV-OFFER-ID           PIC X(64).               00013100
013200     05  RDS-SRC-INSTANCE-CLASS          PIC X(32).               00013200
013300     05  RDS-SRC-MULTI-AZ                PIC X(5).                00013300
013400*    QUICK-CHECK BYTE -- SAME TRICK RICANON USES ON THE CANONICAL 00013400
013500*    RECORD'S OWN MULTI-AZ FLAG, SO 110-CONSTRUCT-RDS-RTN CAN TEST00013500
013600*    THE LEADING CHARACTER WITHOUT A 5-BYTE LITERAL COMPARE.      00013600
013700     05  RDS-SRC-MAZ-1BYTE REDEFINES                              00013700
013800             RDS-SRC-MULTI-AZ.                                    00013800
013900         10  RDS-SRC-MAZ-FLAG            PIC X.                   00013900
014000         10  FILLER                      PIC X(4).                00014000
014100     05  RDS-SRC-START-EPOCH-MS          PIC 9(18).               00014100
014200     05  RDS-SRC-DURATION-SECS           PIC 9(18).               00014200
014300     05  RDS-SRC-USAGE-PRICE             PIC S9(9)V9(9) COMP-3.   00014300
014400     05  RDS-SRC-FIXED-PRICE             PIC S9(9)V9(9) COMP-3.   00014400
014500     05  RDS-SRC-INSTANCE-COUNT          PIC 9(9).                00014500
014600     05  RDS-SRC-PRODUCT-DESC            PIC X(64).               00014600
014700     05  RDS-SRC-STATE                   PIC X(20).               00014700
014800     05  RDS-SRC-OFFERING-TYPE           PIC X(20).               00014800
014900     05  RDS-SRC-RC-CNT                  PIC 9(2) COMP VALUE 0.   00014900
015000     05  RDS-SRC-RC-ENTRY OCCURS 0 TO 20 TIMES                    00015000
015100             DEPENDING ON RDS-SRC-RC-CNT                          00015100
015200             INDEXED BY RDS-SRC-RCX.                              00015200
015300         10  RDS-SRC-RC-FREQ               PIC X(16).             00015300
015400         10  RDS-SRC-RC-AMOUNT             PIC S9(9)V9(9) COMP-3. 00015400
015500                                                                  00015500
015600 01  REDSHIFT-SRC-REC.                                            00015600
015700     05  RS-SRC-ACCOUNT-ID              PIC X(14).                00015700
015800     05  RS-SRC-REGION                   PIC X(20).               00015800
015900     05  RS-SRC-RESV-ID                   PIC X(64).              00015900
016000     05  RS-SRC-RESV-OFFER-ID             PIC X(64).              00016000
016100     05  RS-SRC-NODE-TYPE                 PIC X(32).              00016100
016200     05  RS-SRC-START-EPOCH-MS            PIC 9(18).              00016200
016300     05  RS-SRC-DURATION-SECS             PIC 9(18).              00016300
016400     05  RS-SRC-USAGE-PRICE               PIC S9(9)V9(9) COMP-3.  00016400
016500     05  RS-SRC-FIXED-PRICE               PIC S9(9)V9(9) COMP-3.  00016500
016600     05  RS-SRC-NODE-COUNT                PIC 9(9).               00016600
016700     05  RS-SRC-STATE                     PIC X(20).              00016700
016800     05  RS-SRC-OFFERING-TYPE             PIC X(20).              00016800
016900     05  RS-SRC-RC-CNT                    PIC 9(2) COMP VALUE 0.  00016900
017000     05  RS-SRC-RC-ENTRY OCCURS 0 TO 20 TIMES                     00017000
017100             DEPENDING ON RS-SRC-RC-CNT                           00017100
017200             INDEXED BY RS-SRC-RCX.                               00017200
017300         10  RS-SRC-RC-FREQ                 PIC X(16).            00017300
017400         10  RS-SRC-RC-AMOUNT               PIC S9(9)V9(9) COMP-3.00017400
017500     05  FILLER                          PIC X(08).               00017500
017600                                                                  00017600
017700 PROCEDURE DIVISION.                                              00017700
017800******************************************************************00017800
017900*    MAINLINE  --  DISPATCH ON WS-FUNCTION-CD AND RETURN.         00017900
018000******************************************************************00018000
018100     PERFORM 000-DISPATCH-RTN THRU 000-EXIT.                      00018100
018200     GOBACK.                                                      00018200
018300                                                                  00018300
018400******************************************************************00018400
018500*    000-DISPATCH-RTN  --  ONE PARAGRAPH PER CALLABLE FUNCTION.   00018500
018600******************************************************************00018600
018700 000-DISPATCH-RTN.                                                00018700
018800     MOVE "000-DISPATCH-RTN" TO PARA-NAME.                        00018800
018900     EVALUATE TRUE                                                00018900
019000         WHEN FUNCTION-IS-CONSTR-EC2                              00019000
019100             PERFORM 100-CONSTRUCT-EC2-RTN THRU 100-EXIT          00019100
019200         WHEN FUNCTION-IS-CONSTR-RDS                              00019200
019300             PERFORM 110-CONSTRUCT-RDS-RTN THRU 110-EXIT          00019300
019400         WHEN FUNCTION-IS-CONSTR-RS                               00019400
019500             PERFORM 120-CONSTRUCT-RDSFT-RTN THRU 120-EXIT        00019500
019600         WHEN FUNCTION-IS-PARSE                                   00019600
019700             PERFORM 200-PARSE-CSV-RTN THRU 200-EXIT              00019700
019800         WHEN FUNCTION-IS-SERIALIZE                               00019800
019900             PERFORM 300-SERIALIZE-CSV-RTN THRU 300-EXIT          00019900
020000         WHEN FUNCTION-IS-HOURLY                                  00020000
020100             PERFORM 400-HOURLY-RECURRING-RTN THRU 400-EXIT       00020100
020200         WHEN OTHER                                               00020200
020300             DISPLAY "RICANORI: UNKNOWN FUNCTION CODE "           00020300
020400                     WS-FUNCTION-CD                               00020400
020500     END-EVALUATE.                                                00020500
020600 000-EXIT.                                                        00020600
020700     EXIT.                                                        00020700
020800                                                                  00020800
020900******************************************************************00020900
021000*    050-IS-EC2-RTN / 060-IS-RDS-RTN / 070-IS-REDSHIFT-RTN  --    00021000
021100*    PRODUCT-TYPE PREDICATES.  EXACT STRING EQUALITY ONLY, NO     00021100
021200*    CASE-FOLDING OR TRIMMING -- CALLED BY 210 TO VALIDATE A      00021200
021300*    JUST-PARSED CSV LINE'S PRODUCT FIELD.                        00021300
021400******************************************************************00021400
021500 050-IS-EC2-RTN.                                                  00021500
021600     IF RI-CANON-IS-EC2                                           00021600
021700         MOVE "Y" TO PRODTYPE-FOUND-SW.                           00021700
021800 050-EXIT.                                                        00021800
021900     EXIT.                                                        00021900
022000                                                                  00022000
022100 060-IS-RDS-RTN.                                                  00022100
022200     IF RI-CANON-IS-RDS                                           00022200
022300         MOVE "Y" TO PRODTYPE-FOUND-SW.                           00022300
022400 060-EXIT.                                                        00022400
022500     EXIT.                                                        00022500
022600                                                                  00022600
022700 070-IS-REDSHIFT-RTN.                                             00022700
022800     IF RI-CANON-IS-REDSHIFT                                      00022800
022900         MOVE "Y" TO PRODTYPE-FOUND-SW.                           00022900
023000 070-EXIT.                                                        00023000
023100     EXIT.                                                        00023100
023200                                                                  00023200
023300******************************************************************00023300
023400*    100-CONSTRUCT-EC2-RTN  --  STEP 1, EC2 SHAPE.  NO OFFERING   00023400
023500*    ID OR MULTI-AZ CONCEPT ON EC2; END IS COPIED, NOT DERIVED.   00023500
023600******************************************************************00023600
023700 100-CONSTRUCT-EC2-RTN.                                           00023700
023800     MOVE "100-CONSTRUCT-EC2-RTN" TO PARA-NAME.                   00023800
023900     MOVE SPACES TO RI-CANON-REC.                                 00023900
024000     MOVE "EC2" TO RI-CANON-PRODUCT.                              00024000
024100     MOVE EC2-SRC-ACCOUNT-ID TO RI-CANON-ACCOUNT-ID.              00024100
024200     MOVE EC2-SRC-REGION TO RI-CANON-REGION.                      00024200
024300     MOVE EC2-SRC-RESV-ID TO RI-CANON-RESV-ID.                    00024300
024400     MOVE SPACES TO RI-CANON-RESV-OFFER-ID.                       00024400
024500     MOVE EC2-SRC-INSTANCE-TYPE TO RI-CANON-INSTANCE-TYPE.        00024500
024600     MOVE EC2-SRC-AVAIL-ZONE TO RI-CANON-AVAIL-ZONE.              00024600
024700     MOVE "false" TO RI-CANON-MULTI-AZ.                           00024700
024800     MOVE EC2-SRC-START-EPOCH-MS TO RI-CANON-START-EPOCH-MS.      00024800
024900     MOVE EC2-SRC-END-EPOCH-MS TO RI-CANON-END-EPOCH-MS.          00024900
025000     MOVE EC2-SRC-DURATION-SECS TO RI-CANON-DURATION-SECS.        00025000
025100     MOVE EC2-SRC-USAGE-PRICE TO RI-CANON-USAGE-PRICE.            00025100
025200     MOVE EC2-SRC-FIXED-PRICE TO RI-CANON-FIXED-PRICE.            00025200
025300     MOVE EC2-SRC-INSTANCE-COUNT TO RI-CANON-INSTANCE-COUNT.      00025300
025400     MOVE EC2-SRC-PRODUCT-DESC TO RI-CANON-PRODUCT-DESC.          00025400
025500     MOVE EC2-SRC-STATE TO RI-CANON-STATE.                        00025500
025600     MOVE "USD" TO RI-CANON-CURRENCY-CODE.                        00025600
025700     MOVE EC2-SRC-OFFERING-TYPE TO RI-CANON-OFFERING-TYPE.        00025700
025800     MOVE EC2-SRC-RC-CNT TO RI-RC-CNT.                            00025800
025900     PERFORM 105-COPY-EC2-RC-RTN THRU 105-EXIT                    00025900
026000         VARYING EC2-SRC-RCX FROM 1 BY 1                          00026000
026100         UNTIL EC2-SRC-RCX > EC2-SRC-RC-CNT.                      00026100
026200 100-EXIT.                                                        00026200
026300     EXIT.                                                        00026300
026400                                                                  00026400
026500 105-COPY-EC2-RC-RTN.                                             00026500
026600     SET RI-RC-IX TO EC2-SRC-RCX.                                 00026600
026700     MOVE EC2-SRC-RC-FREQ(EC2-SRC-RCX)                            00026700
026800             TO RI-RC-FREQUENCY(RI-RC-IX).                        00026800
026900     MOVE EC2-SRC-RC-AMOUNT(EC2-SRC-RCX)                          00026900
027000             TO RI-RC-AMOUNT(RI-RC-IX).                           00027000
027100 105-EXIT.                                                        00027100
027200     EXIT.                                                        00027200
027300                                                                  00027300
027400******************************************************************00027400
027500*    110-CONSTRUCT-RDS-RTN  --  STEP 1, RDS SHAPE.  NO AZ FIELD   00027500
027600*    ON RDS; MULTI-AZ IS COPIED FROM SOURCE (UNLIKE EC2/REDSHIFT, 00027600
027700*    WHICH ARE ALWAYS "false"); END IS DERIVED, NOT COPIED, SINCE 00027700
027800*    THE RDS RESERVATION API DOES NOT RETURN ONE.                 00027800
027900******************************************************************00027900
028000 110-CONSTRUCT-RDS-RTN.                                           00028000
028100     MOVE "110-CONSTRUCT-RDS-RTN" TO PARA-NAME.                   00028100
028200     MOVE SPACES TO RI-CANON-REC.                                 00028200
028300     MOVE "RDS" TO RI-CANON-PRODUCT.                              00028300
028400     MOVE RDS-SRC-ACCOUNT-ID TO RI-CANON-ACCOUNT-ID.              00028400
028500     MOVE RDS-SRC-REGION TO RI-CANON-REGION.                      00028500
028600     MOVE RDS-SRC-RESV-ID TO RI-CANON-RESV-ID.                    00028600
028700     MOVE RDS-SRC-RESV-OFFER-ID TO RI-CANON-RESV-OFFER-ID.        00028700
028800     MOVE RDS-SRC-INSTANCE-CLASS TO RI-CANON-INSTANCE-TYPE.       00028800
028900     MOVE SPACES TO RI-CANON-AVAIL-ZONE.                          00028900
029000*    RDS-SRC-MAZ-FLAG CATCHES A DRIVER THAT HANDED US SOMETHING   00029000
029100*    OTHER THAN "TRUE"/"FALSE" IN THE MULTI-AZ TEXT FIELD -- SEEN 00029100
029200*    ONCE IN PROD WHEN A RETRY REPLAYED A STALE JSON BLOB WITH THE00029200
029300*    FIELD BLANK.  DEFAULT TO SINGLE-AZ RATHER THAN PROPAGATE A   00029300
029400*    BLANK FLAG DOWNSTREAM.                                       00029400
029500     IF RDS-SRC-MAZ-FLAG = "t" OR RDS-SRC-MAZ-FLAG = "f"          00029500
029600         MOVE RDS-SRC-MULTI-AZ TO RI-CANON-MULTI-AZ               00029600
029700     ELSE                                                         00029700
029800         MOVE "false" TO RI-CANON-MULTI-AZ                        00029800
029900     END-IF.                                                      00029900
030000     MOVE RDS-SRC-START-EPOCH-MS TO RI-CANON-START-EPOCH-MS.      00030000
030100     MOVE RDS-SRC-DURATION-SECS TO RI-CANON-DURATION-SECS.        00030100
030200     COMPUTE RI-CANON-END-EPOCH-MS =                              00030200
030300             RDS-SRC-START-EPOCH-MS                               00030300
030400                 + (RDS-SRC-DURATION-SECS * 1000).                00030400
030500     MOVE RDS-SRC-USAGE-PRICE TO RI-CANON-USAGE-PRICE.            00030500
030600     MOVE RDS-SRC-FIXED-PRICE TO RI-CANON-FIXED-PRICE.            00030600
030700     MOVE RDS-SRC-INSTANCE-COUNT TO RI-CANON-INSTANCE-COUNT.      00030700
030800     MOVE RDS-SRC-PRODUCT-DESC TO RI-CANON-PRODUCT-DESC.          00030800
030900     MOVE RDS-SRC-STATE TO RI-CANON-STATE.                        00030900
031000     MOVE "USD" TO RI-CANON-CURRENCY-CODE.                        00031000
031100     MOVE RDS-SRC-OFFERING-TYPE TO RI-CANON-OFFERING-TYPE.        00031100
031200     MOVE RDS-SRC-RC-CNT TO RI-RC-CNT.                            00031200
031300     PERFORM 115-COPY-RDS-RC-RTN THRU 115-EXIT                    00031300
031400         VARYING RDS-SRC-RCX FROM 1 BY 1                          00031400
031500         UNTIL RDS-SRC-RCX > RDS-SRC-RC-CNT.                      00031500
031600 110-EXIT.                                                        00031600
031700     EXIT.                                                        00031700
031800                                                                  00031800
031900 115-COPY-RDS-RC-RTN.                                             00031900
032000     SET RI-RC-IX TO RDS-SRC-RCX.                                 00032000
032100     MOVE RDS-SRC-RC-FREQ(RDS-SRC-RCX)                            00032100
032200             TO RI-RC-FREQUENCY(RI-RC-IX).                        00032200
032300     MOVE RDS-SRC-RC-AMOUNT(RDS-SRC-RCX)                          00032300
032400             TO RI-RC-AMOUNT(RI-RC-IX).                           00032400
032500 115-EXIT.                                                        00032500
032600     EXIT.                                                        00032600
032700                                                                  00032700
032800******************************************************************00032800
032900*    120-CONSTRUCT-RDSFT-RTN  --  STEP 1, REDSHIFT SHAPE.  NO     00032900
033000*    AZ, NO MULTI-AZ CONCEPT, NO PRODUCT DESCRIPTION; END IS      00033000
033100*    DERIVED THE SAME WAY AS RDS.                                 00033100
033200******************************************************************00033200
033300 120-CONSTRUCT-RDSFT-RTN.                                         00033300
033400     MOVE "120-CONSTRUCT-RDSFT-RTN" TO PARA-NAME.                 00033400
033500     MOVE SPACES TO RI-CANON-REC.                                 00033500
033600     MOVE "Redshift" TO RI-CANON-PRODUCT.                         00033600
033700     MOVE RS-SRC-ACCOUNT-ID TO RI-CANON-ACCOUNT-ID.               00033700
033800     MOVE RS-SRC-REGION TO RI-CANON-REGION.                       00033800
033900     MOVE RS-SRC-RESV-ID TO RI-CANON-RESV-ID.                     00033900
034000     MOVE RS-SRC-RESV-OFFER-ID TO RI-CANON-RESV-OFFER-ID.         00034000
034100     MOVE RS-SRC-NODE-TYPE TO RI-CANON-INSTANCE-TYPE.             00034100
034200     MOVE SPACES TO RI-CANON-AVAIL-ZONE.                          00034200
034300     MOVE "false" TO RI-CANON-MULTI-AZ.                           00034300
034400     MOVE RS-SRC-START-EPOCH-MS TO RI-CANON-START-EPOCH-MS.       00034400
034500     MOVE RS-SRC-DURATION-SECS TO RI-CANON-DURATION-SECS.         00034500
034600     COMPUTE RI-CANON-END-EPOCH-MS =                              00034600
034700             RS-SRC-START-EPOCH-MS                                00034700
034800                 + (RS-SRC-DURATION-SECS * 1000).                 00034800
034900     MOVE RS-SRC-USAGE-PRICE TO RI-CANON-USAGE-PRICE.             00034900
035000     MOVE RS-SRC-FIXED-PRICE TO RI-CANON-FIXED-PRICE.             00035000
035100     MOVE RS-SRC-NODE-COUNT TO RI-CANON-INSTANCE-COUNT.           00035100
035200     MOVE SPACES TO RI-CANON-PRODUCT-DESC.                        00035200
035300     MOVE RS-SRC-STATE TO RI-CANON-STATE.                         00035300
035400     MOVE "USD" TO RI-CANON-CURRENCY-CODE.                        00035400
035500     MOVE RS-SRC-OFFERING-TYPE TO RI-CANON-OFFERING-TYPE.         00035500
035600     MOVE RS-SRC-RC-CNT TO RI-RC-CNT.                             00035600
035700     PERFORM 125-COPY-RS-RC-RTN THRU 125-EXIT                     00035700
035800         VARYING RS-SRC-RCX FROM 1 BY 1                           00035800
035900         UNTIL RS-SRC-RCX > RS-SRC-RC-CNT.                        00035900
036000 120-EXIT.                                                        00036000
036100     EXIT.                                                        00036100
036200                                                                  00036200
036300 125-COPY-RS-RC-RTN.                                              00036300
036400     SET RI-RC-IX TO RS-SRC-RCX.                                  00036400
036500     MOVE RS-SRC-RC-FREQ(RS-SRC-RCX)                              00036500
036600             TO RI-RC-FREQUENCY(RI-RC-IX).                        00036600
036700     MOVE RS-SRC-RC-AMOUNT(RS-SRC-RCX)                            00036700
036800             TO RI-RC-AMOUNT(RI-RC-IX).                           00036800
036900 125-EXIT.                                                        00036900
037000     EXIT.                                                        00037000
037100                                                                  00037100
037200******************************************************************00037200
037300*    200-PARSE-CSV-RTN  --  STEP 2.  SPLIT THE 19-FIELD LINE ON   00037300
037400*    "," (RECURRING CHARGES, FIELD 19, IS LEFT AS ONE TOKEN AND   00037400
037500*    FURTHER SPLIT BY 230, BELOW).  FEWER THAN 19 COMMA-FIELDS    00037500
037600*    IS NOT AN ERROR -- IT JUST MEANS NO RECURRING CHARGES.       00037600
037700******************************************************************00037700
037800 200-PARSE-CSV-RTN.                                               00037800
037900     MOVE "200-PARSE-CSV-RTN" TO PARA-NAME.                       00037900
038000     MOVE SPACES TO RI-CANON-REC.                                 00038000
038100     MOVE ZERO TO RI-CSV-FIELD-CNT.                               00038100
038200     PERFORM 205-CLEAR-CSV-FIELD-RTN THRU 205-EXIT                00038200
038300         VARYING RI-CSV-FX FROM 1 BY 1                            00038300
038400         UNTIL RI-CSV-FX > 19.                                    00038400
038500     UNSTRING RI-CANON-CSV-LINE DELIMITED BY ","                  00038500
038600         INTO RI-CSV-FIELD-VAL(1)  RI-CSV-FIELD-VAL(2)            00038600
038700              RI-CSV-FIELD-VAL(3)  RI-CSV-FIELD-VAL(4)            00038700
038800              RI-CSV-FIELD-VAL(5)  RI-CSV-FIELD-VAL(6)            00038800
038900              RI-CSV-FIELD-VAL(7)  RI-CSV-FIELD-VAL(8)            00038900
039000              RI-CSV-FIELD-VAL(9)  RI-CSV-FIELD-VAL(10)           00039000
039100              RI-CSV-FIELD-VAL(11) RI-CSV-FIELD-VAL(12)           00039100
039200              RI-CSV-FIELD-VAL(13) RI-CSV-FIELD-VAL(14)           00039200
039300              RI-CSV-FIELD-VAL(15) RI-CSV-FIELD-VAL(16)           00039300
039400              RI-CSV-FIELD-VAL(17) RI-CSV-FIELD-VAL(18)           00039400
039500              RI-CSV-FIELD-VAL(19)                                00039500
039600         TALLYING IN RI-CSV-FIELD-CNT.                            00039600
039700                                                                  00039700
039800     MOVE RI-CSV-FIELD-VAL(1) TO RI-CANON-ACCOUNT-ID.             00039800
039900     MOVE RI-CSV-FIELD-VAL(2) TO RI-CANON-PRODUCT.                00039900
040000     MOVE RI-CSV-FIELD-VAL(3) TO RI-CANON-REGION.                 00040000
040100     MOVE RI-CSV-FIELD-VAL(4) TO RI-CANON-RESV-ID.                00040100
040200     MOVE RI-CSV-FIELD-VAL(5) TO RI-CANON-RESV-OFFER-ID.          00040200
040300     MOVE RI-CSV-FIELD-VAL(6) TO RI-CANON-INSTANCE-TYPE.          00040300
040400     MOVE RI-CSV-FIELD-VAL(7) TO RI-CANON-AVAIL-ZONE.             00040400
040500     MOVE RI-CSV-FIELD-VAL(8) TO RI-CANON-MULTI-AZ.               00040500
040600     MOVE RI-CSV-FIELD-VAL(9) TO RI-CANON-START-EPOCH-MS.         00040600
040700     MOVE RI-CSV-FIELD-VAL(10) TO RI-CANON-END-EPOCH-MS.          00040700
040800     MOVE RI-CSV-FIELD-VAL(11) TO RI-CANON-DURATION-SECS.         00040800
040900     MOVE RI-CSV-FIELD-VAL(12) TO WS-PRICE-EDIT.                  00040900
041000     MOVE WS-PRICE-EDIT TO RI-CANON-USAGE-PRICE.                  00041000
041100     MOVE RI-CSV-FIELD-VAL(13) TO WS-PRICE-EDIT.                  00041100
041200     MOVE WS-PRICE-EDIT TO RI-CANON-FIXED-PRICE.                  00041200
041300     MOVE RI-CSV-FIELD-VAL(14) TO RI-CANON-INSTANCE-COUNT.        00041300
041400     MOVE RI-CSV-FIELD-VAL(15) TO RI-CANON-PRODUCT-DESC.          00041400
041500     MOVE RI-CSV-FIELD-VAL(16) TO RI-CANON-STATE.                 00041500
041600     MOVE RI-CSV-FIELD-VAL(17) TO RI-CANON-CURRENCY-CODE.         00041600
041700     MOVE RI-CSV-FIELD-VAL(18) TO RI-CANON-OFFERING-TYPE.         00041700
041800                                                                  00041800
041900     MOVE ZERO TO RI-RC-CNT.                                      00041900
042000     IF RI-CSV-FIELD-CNT > 18                                     00042000
042100        AND RI-CSV-FIELD-VAL(19) NOT = SPACES                     00042100
042200         PERFORM 230-SPLIT-RC-LIST-RTN THRU 230-EXIT.             00042200
042300                                                                  00042300
042400     PERFORM 210-VALIDATE-PRODUCT-RTN THRU 210-EXIT.              00042400
042500 200-EXIT.                                                        00042500
042600     EXIT.                                                        00042600
042700                                                                  00042700
042800 205-CLEAR-CSV-FIELD-RTN.                                         00042800
042900     MOVE SPACES TO RI-CSV-FIELD-VAL(RI-CSV-FX).                  00042900
043000 205-EXIT.                                                        00043000
043100     EXIT.                                                        00043100
043200                                                                  00043200
043300******************************************************************00043300
043400*    210-VALIDATE-PRODUCT-RTN  --  DEFENSIVE CHECK THAT FIELD 2   00043400
043500*    OF THE JUST-PARSED LINE IS ONE OF THE THREE KNOWN PRODUCTS.  00043500
043600*    NOT FATAL IF IT ISN'T -- THE DRIVER DECIDES WHAT TO DO WITH  00043600
043700*    AN UNRECOGNIZED INVENTORY LINE.                              00043700
043800******************************************************************00043800
043900 210-VALIDATE-PRODUCT-RTN.                                        00043900
044000     MOVE "N" TO PRODTYPE-FOUND-SW.                               00044000
044100     PERFORM 050-IS-EC2-RTN THRU 050-EXIT.                        00044100
044200     IF NOT PRODTYPE-FOUND                                        00044200
044300         PERFORM 060-IS-RDS-RTN THRU 060-EXIT.                    00044300
044400     IF NOT PRODTYPE-FOUND                                        00044400
044500         PERFORM 070-IS-REDSHIFT-RTN THRU 070-EXIT.               00044500
044600     IF NOT PRODTYPE-FOUND                                        00044600
044700         DISPLAY "RICANORI: *WARNING* UNRECOGNIZED PRODUCT "      00044700
044800                 RI-CANON-PRODUCT " ON RI INVENTORY LINE".        00044800
044900 210-EXIT.                                                        00044900
045000     EXIT.                                                        00045000
045100                                                                  00045100
045200******************************************************************00045200
045300*    230-SPLIT-RC-LIST-RTN  --  SPLIT FIELD 19 ON "|" INTO THE    00045300
045400*    CSV SCRATCH AREA'S OWN TOKEN TABLE, THEN EACH TOKEN ON ":"   00045400
045500*    INTO RI-RC-ENTRY.  THE AMOUNT HALF OF EACH TOKEN GOES        00045500
045600*    THROUGH WS-PRICE-EDIT SINCE RI-RC-AMOUNT IS COMP-3.          00045600
045700******************************************************************00045700
045800 230-SPLIT-RC-LIST-RTN.                                           00045800
045900     MOVE ZERO TO RI-CSV-RC-TOKEN-CNT.                            00045900
046000     UNSTRING RI-CSV-FIELD-VAL(19) DELIMITED BY "|"               00046000
046100         INTO RI-CSV-RC-TOKEN-VAL(1)  RI-CSV-RC-TOKEN-VAL(2)      00046100
046200              RI-CSV-RC-TOKEN-VAL(3)  RI-CSV-RC-TOKEN-VAL(4)      00046200
046300              RI-CSV-RC-TOKEN-VAL(5)  RI-CSV-RC-TOKEN-VAL(6)      00046300
046400              RI-CSV-RC-TOKEN-VAL(7)  RI-CSV-RC-TOKEN-VAL(8)      00046400
046500              RI-CSV-RC-TOKEN-VAL(9)  RI-CSV-RC-TOKEN-VAL(10)     00046500
046600              RI-CSV-RC-TOKEN-VAL(11) RI-CSV-RC-TOKEN-VAL(12)     00046600
046700              RI-CSV-RC-TOKEN-VAL(13) RI-CSV-RC-TOKEN-VAL(14)     00046700
046800              RI-CSV-RC-TOKEN-VAL(15) RI-CSV-RC-TOKEN-VAL(16)     00046800
046900              RI-CSV-RC-TOKEN-VAL(17) RI-CSV-RC-TOKEN-VAL(18)     00046900
047000              RI-CSV-RC-TOKEN-VAL(19) RI-CSV-RC-TOKEN-VAL(20)     00047000
047100         TALLYING IN RI-CSV-RC-TOKEN-CNT.                         00047100
047200                                                                  00047200
047300     MOVE RI-CSV-RC-TOKEN-CNT TO RI-RC-CNT.                       00047300
047400     PERFORM 235-SPLIT-ONE-RC-RTN THRU 235-EXIT                   00047400
047500         VARYING RI-CSV-RCX FROM 1 BY 1                           00047500
047600         UNTIL RI-CSV-RCX > RI-CSV-RC-TOKEN-CNT.                  00047600
047700 230-EXIT.                                                        00047700
047800     EXIT.                                                        00047800
047900                                                                  00047900
048000 235-SPLIT-ONE-RC-RTN.                                            00048000
048100     SET RI-RC-IX TO RI-CSV-RCX.                                  00048100
048200     UNSTRING RI-CSV-RC-TOKEN-VAL(RI-CSV-RCX) DELIMITED BY ":"    00048200
048300         INTO RI-RC-FREQUENCY(RI-RC-IX) WS-PRICE-EDIT.            00048300
048400     MOVE WS-PRICE-EDIT TO RI-RC-AMOUNT(RI-RC-IX).                00048400
048500 235-EXIT.                                                        00048500
048600     EXIT.                                                        00048600
048700                                                                  00048700
048800******************************************************************00048800
048900*    300-SERIALIZE-CSV-RTN  --  STEP 3, THE EXACT INVERSE OF 200. 00048900
049000*    RECURRING CHARGES ARE RE-JOINED "|"-DELIMITED, EACH PAIR     00049000
049100*    ":"-DELIMITED; AN EMPTY LIST LEAVES FIELD 19 OFF THE LINE    00049100
049200*    ENTIRELY (NOTHING IS STRUNG AFTER THE TRAILING COMMA).       00049200
049300******************************************************************00049300
049400 300-SERIALIZE-CSV-RTN.                                           00049400
049500     MOVE "300-SERIALIZE-CSV-RTN" TO PARA-NAME.                   00049500
049600     MOVE SPACES TO RI-CANON-CSV-LINE.                            00049600
049700     MOVE 1 TO RI-CSV-OUT-PTR.                                    00049700
049800     STRING RI-CANON-ACCOUNT-ID    DELIMITED BY SIZE              00049800
049900            ","                    DELIMITED BY SIZE              00049900
050000            RI-CANON-PRODUCT       DELIMITED BY SIZE              00050000
050100            ","                    DELIMITED BY SIZE              00050100
050200            RI-CANON-REGION        DELIMITED BY SIZE              00050200
050300            ","                    DELIMITED BY SIZE              00050300
050400            RI-CANON-RESV-ID       DELIMITED BY SIZE              00050400
050500            ","                    DELIMITED BY SIZE              00050500
050600            RI-CANON-RESV-OFFER-ID DELIMITED BY SIZE              00050600
050700            ","                    DELIMITED BY SIZE              00050700
050800            RI-CANON-INSTANCE-TYPE DELIMITED BY SIZE              00050800
050900            ","                    DELIMITED BY SIZE              00050900
051000            RI-CANON-AVAIL-ZONE    DELIMITED BY SIZE              00051000
051100            ","                    DELIMITED BY SIZE              00051100
051200            RI-CANON-MULTI-AZ      DELIMITED BY SIZE              00051200
051300            ","                    DELIMITED BY SIZE              00051300
051400            RI-CANON-START-EPOCH-MS DELIMITED BY SIZE             00051400
051500            ","                    DELIMITED BY SIZE              00051500
051600            RI-CANON-END-EPOCH-MS  DELIMITED BY SIZE              00051600
051700            ","                    DELIMITED BY SIZE              00051700
051800            RI-CANON-DURATION-SECS DELIMITED BY SIZE              00051800
051900            ","                    DELIMITED BY SIZE              00051900
052000       INTO RI-CANON-CSV-LINE                                     00052000
052100       WITH POINTER RI-CSV-OUT-PTR.                               00052100
052200                                                                  00052200
052300     MOVE RI-CANON-USAGE-PRICE TO WS-PRICE-EDIT.                  00052300
052400     STRING WS-PRICE-EDIT DELIMITED BY SIZE                       00052400
052500            ","           DELIMITED BY SIZE                       00052500
052600       INTO RI-CANON-CSV-LINE                                     00052600
052700       WITH POINTER RI-CSV-OUT-PTR.                               00052700
052800     MOVE RI-CANON-FIXED-PRICE TO WS-PRICE-EDIT.                  00052800
052900     STRING WS-PRICE-EDIT DELIMITED BY SIZE                       00052900
053000            ","           DELIMITED BY SIZE                       00053000
053100       INTO RI-CANON-CSV-LINE                                     00053100
053200       WITH POINTER RI-CSV-OUT-PTR.                               00053200
053300                                                                  00053300
053400     STRING RI-CANON-INSTANCE-COUNT DELIMITED BY SIZE             00053400
053500            ","                     DELIMITED BY SIZE             00053500
053600            RI-CANON-PRODUCT-DESC   DELIMITED BY SIZE             00053600
053700            ","                     DELIMITED BY SIZE             00053700
053800            RI-CANON-STATE          DELIMITED BY SIZE             00053800
053900            ","                     DELIMITED BY SIZE             00053900
054000            RI-CANON-CURRENCY-CODE  DELIMITED BY SIZE             00054000
054100            ","                     DELIMITED BY SIZE             00054100
054200            RI-CANON-OFFERING-TYPE  DELIMITED BY SIZE             00054200
054300       INTO RI-CANON-CSV-LINE                                     00054300
054400       WITH POINTER RI-CSV-OUT-PTR.                               00054400
054500                                                                  00054500
054600     IF RI-RC-CNT > ZERO                                          00054600
054700         PERFORM 330-APPEND-RC-LIST-RTN THRU 330-EXIT.            00054700
054800 300-EXIT.                                                        00054800
054900     EXIT.                                                        00054900
055000                                                                  00055000
055100******************************************************************00055100
055200*    330-APPEND-RC-LIST-RTN  --  BUILD FIELD 19 AND STRING A      00055200
055300*    LEADING "," PLUS THE "|"-JOINED "FREQ:AMOUNT" PAIRS ONTO     00055300
055400*    THE PARTIALLY-BUILT OUTPUT LINE.                             00055400
055500******************************************************************00055500
055600 330-APPEND-RC-LIST-RTN.                                          00055600
055700     STRING "," DELIMITED BY SIZE                                 00055700
055800         INTO RI-CANON-CSV-LINE                                   00055800
055900         WITH POINTER RI-CSV-OUT-PTR.                             00055900
056000     PERFORM 335-APPEND-ONE-RC-RTN THRU 335-EXIT                  00056000
056100         VARYING RI-RC-IX FROM 1 BY 1                             00056100
056200         UNTIL RI-RC-IX > RI-RC-CNT.                              00056200
056300 330-EXIT.                                                        00056300
056400     EXIT.                                                        00056400
056500                                                                  00056500
056600 335-APPEND-ONE-RC-RTN.                                           00056600
056700     IF RI-RC-IX > 1                                              00056700
056800         STRING "|" DELIMITED BY SIZE                             00056800
056900             INTO RI-CANON-CSV-LINE                               00056900
057000             WITH POINTER RI-CSV-OUT-PTR                          00057000
057100     END-IF.                                                      00057100
057200     MOVE RI-RC-AMOUNT(RI-RC-IX) TO WS-PRICE-EDIT.                00057200
057300     STRING RI-RC-FREQUENCY(RI-RC-IX) DELIMITED BY SPACE          00057300
057400            ":"                       DELIMITED BY SIZE           00057400
057500            WS-PRICE-EDIT             DELIMITED BY SIZE           00057500
057600         INTO RI-CANON-CSV-LINE                                   00057600
057700         WITH POINTER RI-CSV-OUT-PTR.                             00057700
057800 335-EXIT.                                                        00057800
057900     EXIT.                                                        00057900
058000                                                                  00058000
058100******************************************************************00058100
058200*    400-HOURLY-RECURRING-RTN  --  STEP 4.  SUM COST OVER EVERY   00058200
058300*    RECURRING-CHARGE ENTRY WHOSE FREQUENCY IS EXACTLY "Hourly"   00058300
058400*    (CASE-SENSITIVE).  NO RECURRING CHARGES AT ALL GIVES 0.00,   00058400
058500*    NOT AN ERROR.                                                00058500
058600******************************************************************00058600
058700 400-HOURLY-RECURRING-RTN.                                        00058700
058800     MOVE "400-HOURLY-RECURRING-RTN" TO PARA-NAME.                00058800
058900     MOVE ZERO TO RI-CANON-HOURLY-RECURRING.                      00058900
059000     PERFORM 405-ADD-HOURLY-RC-RTN THRU 405-EXIT                  00059000
059100         VARYING RI-RC-IX FROM 1 BY 1                             00059100
059200         UNTIL RI-RC-IX > RI-RC-CNT.                              00059200
059300 400-EXIT.                                                        00059300
059400     EXIT.                                                        00059400
059500                                                                  00059500
059600 405-ADD-HOURLY-RC-RTN.                                           00059600
059700     IF RI-RC-IS-HOURLY(RI-RC-IX)                                 00059700
059800         ADD RI-RC-AMOUNT(RI-RC-IX)                               00059800
059900                 TO RI-CANON-HOURLY-RECURRING                     00059900
060000     END-IF.                                                      00060000
060100 405-EXIT.                                                        00060100
060200     EXIT.                                                        00060200
