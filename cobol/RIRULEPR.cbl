000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  RIRULEPR.                                           00000300
000400 AUTHOR. JON SAYLES.                                              00000400
000500 INSTALLATION. CLOUD COST ENGINEERING.                            00000500
000600 DATE-WRITTEN. 05/20/90.                                          00000600
000700 DATE-COMPILED. 05/20/90.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                 00000900
001000******************************************************************00001000
001100*    RIRULEPR  --  TAG-GROUP AGGREGATION / QUERY ENGINE           00001100
001200*                                                                 00001200
001300*    GIVEN ONE QUERY RECORD (RI-RULE-QUERY) AND THE CURRENT       00001300
001400*    PRODUCT'S TAG-GROUP TABLE, BUILDS AN AGGREGATION-KEY TABLE   00001400
001500*    OF SUMMED USAGE OR COST VALUES (HOURLY OR FOLDED INTO ONE    00001500
001600*    MONTHLY BUCKET) AND HANDS IT BACK TO THE CALLER.  THE        00001600
001700*    CALLER'S OWN OPERAND ARITHMETIC (COMBINING TWO OR MORE       00001700
001800*    AGGREGATED OPERANDS INTO A DERIVED COST/USAGE RECORD) IS NOT 00001800
001900*    THIS PROGRAM'S CONCERN -- IT ONLY RUNS THE QUERY.            00001900
002000*                                                                 00002000
002100*    INVOKED ONCE PER QUERY OPERAND BY THE POST-PROCESSING RULE   00002100
002200*    DRIVER (OUTSIDE THIS PROGRAM'S SCOPE).  THE DRIVER LOADS     00002200
002300*    RI-TAG-TABLE FOR THE PRODUCT(S) IN SCOPE AND BUILDS          00002300
002400*    RI-RULE-QUERY BEFORE CALLING 100-RUNQUERY-RTN.               00002400
002500*                                                                 00002500
002600*    CHANGE LOG                                                   00002600
002700*    05/20/90 JWS  INITIAL VERSION.  TICKET BILL-0230.  GENERAL   00002700
002800*                   SCAN PATH ONLY -- NO SINGLE-TAGGRP SHORTCUT.  00002800
002900*    02/14/94 RDK  ADDED SINGLE-TAG-GROUP FAST PATH, TICKET       00002900
003000*                   BILL-0470 (NIGHTLY RULE RUN WAS RESCANNING THE00003000
003100*                   FULL TAG TABLE FOR RULES THAT ONLY EVER WANT  00003100
003200*                   ONE KNOWN TAG GROUP).                         00003200
003300*    09/30/98 TLM  Y2K REMEDIATION -- NO 2-DIGIT YEAR FIELDS IN   00003300
003400*                   THIS PROGRAM, REVIEWED AND SIGNED OFF.        00003400
003500*                   TICKET Y2K-0877.                              00003500
003600*    01/11/23 RDK  ADDED USER-TAG FILTER/GROUP-BY DIMENSION,      00003600
003700*                   TICKET BILL-1920.  SEE 260-GET-DIM-VALUE-RTN  00003700
003800*                   NOTES -- THE TAG GROUP CARRIES NO SEPARATE    00003800
003900*                   USER-TAG FIELD OF ITS OWN, SO USER-TAG IS     00003900
004000*                   MAPPED ONTO RESOURCE-GROUP UNTIL THE TAG      00004000
004100*                   DATABASE CARRIES CUSTOM TAGS OF ITS OWN.      00004100
004200*    06/02/23 LJB  FIXED AGGREGATION KEY COLLIDING ACROSS RULES   00004200
004300*                   THAT GROUP BY PRODUCT AND BY OPERATION IN THE 00004300
004400*                   SAME RUN -- KEY NOW CARRIES A FIXED-WIDTH SLOT00004400
004500*                   PER GROUP-BY POSITION INSTEAD OF BEING BUILT  00004500
004600*                   BY STRAIGHT CONCATENATION.  TICKET BILL-1930. 00004600
004700*    06/30/25 RDK  RECODED THE INLINE PERFORM VARYING LOOPS IN    00004700
004800*                   150/200/250/280 AS OUT-OF-LINE PERFORM THRU   00004800
004900*                   EXIT PARAGRAPH PAIRS (NEW 205, 253, 257, 283, 00004900
005000*                   286, 289), TICKET BILL-1940.  LOGIC UNCHANGED 00005000
005100*                   -- STYLE ONLY, TO MATCH THE REST OF THE SHOP'S00005100
005200*                   BATCH CODE.                                   00005200
005300*    08/01/25 RDK  280-SUM-INTO-BUCKET-RTN'S MONTHLY FOLD WAS     00005300
005400*                   SCANNING ONLY HOURS 2 THROUGH WS-NUM-BUCKETS, 00005400
005500*                   WHICH IS 1 FOR A MONTHLY RULE (THE OUTPUT     00005500
005600*                   BUCKET COUNT, NOT THE SOURCE-HOUR COUNT) --   00005600
005700*                   EVERY HOUR PAST THE FIRST WAS SILENTLY DROPPED00005700
005800*                   FROM THE MONTHLY TOTAL.  FOLD LOOP NOW BOUNDED00005800
005900*                   BY RI-RULE-MAX-HOURS.  TICKET BILL-1951.      00005900
006000                                                                  00006000
006100 ENVIRONMENT DIVISION.                                            00006100
006200 CONFIGURATION SECTION.                                           00006200
006300 SOURCE-COMPUTER. IBM-390.                                        00006300
006400 OBJECT-COMPUTER. IBM-390.                                        00006400
006500 SPECIAL-NAMES.                                                   00006500
006600     C01 IS TOP-OF-FORM.                                          00006600
006700                                                                  00006700
006800 INPUT-OUTPUT SECTION.                                            00006800
006900 FILE-CONTROL.                                                    00006900
007000                                                                  00007000
007100 DATA DIVISION.                                                   00007100
007200 WORKING-STORAGE SECTION.                                         00007200
007300******************************************************************00007300
007400*    TAG-GROUP TABLE FOR THE CURRENT PRODUCT AND THE QUERY THAT   00007400
007500*    DRIVES THIS RUN -- BOTH LOADED BY THE DRIVER BEFORE THE CALL.00007500
007600******************************************************************00007600
007700 COPY RITAGGRP.                                                   00007700
007800 COPY RIRULE.                                                     00007800
007900                                                                  00007900
008000 01  MISC-FIELDS.                                                 00008000
008100     05  PARA-NAME                   PIC X(40).                   00008100
008200     05  NOMATCH-SW                  PIC X(1) VALUE "N".          00008200
008300         88  QUERY-HAD-NO-MATCH          VALUE "Y".               00008300
008400     05  AGGKEY-FOUND-SW              PIC X(1) VALUE "N".         00008400
008500         88  AGGKEY-FOUND                 VALUE "Y".              00008500
008600     05  KEY-VALID-SW                 PIC X(1) VALUE "Y".         00008600
008700         88  AGGKEY-IS-VALID               VALUE "Y".             00008700
008800     05  RETURN-CD                   PIC S9(4) COMP VALUE 0.      00008800
008900     05  FILLER                      PIC X(09).                   00008900
009000                                                                  00009000
009100 01  RUN-CONTROL.                                                 00009100
009200     05  WS-NUM-BUCKETS              PIC S9(4) COMP VALUE 744.    00009200
009300*    NUMERIC-EDITED VIEW OF THE BUCKET COUNT, USED ONLY WHEN      00009300
009400*    ECHOING THE RESULT-SET SIZE TO THE JOB LOG.                  00009400
009500     05  WS-NUM-BUCKETS-DISP REDEFINES WS-NUM-BUCKETS PIC S9(4).  00009500
009600     05  WS-RESULT-CNT                PIC S9(4) COMP VALUE 0.     00009600
009700     05  FILLER                      PIC X(09).                   00009700
009800                                                                  00009800
009900 01  DIM-WORK-FIELDS.                                             00009900
010000     05  WS-DIM-IX                   PIC S9(4) COMP VALUE 0.      00010000
010100     05  WS-DIM-VALUE                 PIC X(64) VALUE SPACES.     00010100
010200     05  WS-DIM-LEN                   PIC S9(4) COMP VALUE 0.     00010200
010300     05  WS-SINGLE-KEY-DIM            PIC X(64) VALUE SPACES.     00010300
010400     05  FILLER                      PIC X(09).                   00010400
010500                                                                  00010500
010600******************************************************************00010600
010700*    ONE SLOT PER AGGREGATION-KEY DIMENSION POSITION (1-7, SAME   00010700
010800*    FIXED ORDER AS RI-RULE-FILTERS) -- HOLDS EITHER THE FULL     00010800
010900*    DIMENSION TEXT OR ITS CAPTURED PREFIX, PADDED TO A FIXED     00010900
011000*    WIDTH SO TWO KEYS NEVER COLLIDE ACROSS A SHIFT IN FIELD      00011000
011100*    LENGTH (TICKET BILL-1930, SEE CHANGE LOG).                   00011100
011200******************************************************************00011200
011300 01  AGGKEY-BUILD-AREA.                                           00011300
011400     05  AGGKEY-SLOT OCCURS 7 TIMES INDEXED BY AGGKEY-SLOT-IX.    00011400
011500         10  AGGKEY-SLOT-VAL          PIC X(20) VALUE SPACES.     00011500
011600*    ALTERNATE VIEW OF THE BUILD AREA FOR A SINGLE MOVE OF THE    00011600
011700*    WHOLE 140-BYTE KEY INTO AN AGGKEY-TABLE ENTRY.               00011700
011800     05  AGGKEY-BUILD-FLAT REDEFINES AGGKEY-SLOT PIC X(140).      00011800
011900                                                                  00011900
012000******************************************************************00012000
012100*    RESULT TABLE -- ONE ENTRY PER DISTINCT AGGREGATION KEY       00012100
012200*    PRODUCED BY THIS RUN, EACH CARRYING ITS OWN HOURLY (OR       00012200
012300*    ONE-BUCKET MONTHLY) VALUE TABLE.  RI-AGG-MAX-KEYS IS SIZED   00012300
012400*    FOR THE WIDEST GROUP-BY THIS SHOP RUNS TODAY (PER-ACCOUNT    00012400
012500*    PER-REGION BREAKOUTS); RAISE IT AND RECOMPILE IF A RULE      00012500
012600*    NEEDS MORE DISTINCT KEYS THAN THAT.                          00012600
012700******************************************************************00012700
012800 01  RI-AGGKEY-TABLE.                                             00012800
012900     05  RI-AGGKEY-CNT                PIC S9(4) COMP VALUE 0.     00012900
013000     05  RI-AGGKEY-ENTRY OCCURS 1 TO 300 TIMES                    00013000
013100             DEPENDING ON RI-AGGKEY-CNT                           00013100
013200             INDEXED BY RI-AGGKEY-IX.                             00013200
013300         10  RI-AGGKEY-VALUE           PIC X(140).                00013300
013400         10  RI-AGGKEY-BUCKET OCCURS 744 TIMES                    00013400
013500                 INDEXED BY RI-AGGKEY-HRIX.                       00013500
013600             15  RI-AGGKEY-AMOUNT          PIC S9(13)V9(9) COMP-3.00013600
013700     05  FILLER                       PIC X(09).                  00013700
013800 77  RI-AGG-MAX-KEYS              PIC 9(4) VALUE 300.             00013800
013900                                                                  00013900
014000 PROCEDURE DIVISION.                                              00014000
014100******************************************************************00014100
014200*    100-RUNQUERY-RTN  --  ENTRY POINT, STEP 1A.  RESOLVE SCOPE,  00014200
014300*    THEN RUN THE FAST OR GENERAL PATH DEPENDING ON HOW SPECIFIC  00014300
014400*    THE QUERY'S FILTERS ARE.  RETURNS WITH RI-AGGKEY-TABLE       00014400
014500*    POPULATED.                                                   00014500
014600******************************************************************00014600
014700 100-RUNQUERY-RTN.                                                00014700
014800     PERFORM 120-DETERMINE-SCOPE-RTN THRU 120-EXIT.               00014800
014900                                                                  00014900
015000     IF RI-TAG-ENTRY-CNT = ZERO                                   00015000
015100         DISPLAY "RIRULEPR: NO TAG DATA FOR RULE "                00015100
015200                 RI-RULE-NAME                                     00015200
015300         PERFORM 900-NOMATCH-LOG-RTN THRU 900-EXIT                00015300
015400         GO TO 999-DONE-RTN.                                      00015400
015500                                                                  00015500
015600     MOVE ZERO TO RI-AGGKEY-CNT.                                  00015600
015700                                                                  00015700
015800     IF RI-RULE-IS-SINGLE-TAGGRP                                  00015800
015900         PERFORM 150-SINGLE-TAGGROUP-RTN THRU 150-EXIT            00015900
016000     ELSE                                                         00016000
016100         PERFORM 200-GENERAL-SCAN-RTN THRU 200-EXIT.              00016100
016200                                                                  00016200
016300     IF RI-AGGKEY-CNT = ZERO                                      00016300
016400         PERFORM 900-NOMATCH-LOG-RTN THRU 900-EXIT                00016400
016500     ELSE                                                         00016500
016600         DISPLAY "RIRULEPR: RULE " RI-RULE-NAME                   00016600
016700                 " PRODUCED " RI-AGGKEY-CNT " AGGREGATION KEY(S)".00016700
016800                                                                  00016800
016900 999-DONE-RTN.                                                    00016900
017000     GOBACK.                                                      00017000
017100                                                                  00017100
017200******************************************************************00017200
017300*    120-DETERMINE-SCOPE-RTN  --  STEP 1A.  THE PRODUCT LOOP      00017300
017400*    ITSELF (ONE RI-TAG-TABLE PER PRODUCT, OR THE SINGLE          00017400
017500*    "NON-RESOURCE" TABLE WHEN RI-RULE-IS-NONRESOURCE) IS DRIVEN  00017500
017600*    BY THE CALLER, ONE CALL TO THIS PROGRAM PER PRODUCT IN       00017600
017700*    SCOPE -- SAME GRANULARITY RISPALOC RUNS AT.  ALL THIS        00017700
017800*    PARAGRAPH DOES IS SET THE BUCKET COUNT FOR THE MONTHLY-VS-   00017800
017900*    HOURLY RULE BELOW AND LOG WHICH KIND OF PASS THIS IS.        00017900
018000******************************************************************00018000
018100 120-DETERMINE-SCOPE-RTN.                                         00018100
018200     MOVE "120-DETERMINE-SCOPE-RTN" TO PARA-NAME.                 00018200
018300     IF RI-RULE-IS-MONTHLY                                        00018300
018400         MOVE 1 TO WS-NUM-BUCKETS                                 00018400
018500     ELSE                                                         00018500
018600         MOVE RI-RULE-MAX-HOURS TO WS-NUM-BUCKETS.                00018600
018700                                                                  00018700
018800     IF RI-RULE-IS-NONRESOURCE                                    00018800
018900         DISPLAY "RIRULEPR: RUNNING " RI-RULE-NAME                00018900
019000                 " - NON-RESOURCE PASS"                           00019000
019100     ELSE                                                         00019100
019200         DISPLAY "RIRULEPR: RUNNING " RI-RULE-NAME.               00019200
019300 120-EXIT.                                                        00019300
019400     EXIT.                                                        00019400
019500                                                                  00019500
019600******************************************************************00019600
019700*    150-SINGLE-TAGGROUP-RTN  --  STEP 1B, FAST PATH.  THE        00019700
019800*    QUERY'S FILTERS RESOLVE TO EXACTLY ONE TAG GROUP (EVERY      00019800
019900*    FILTER DIMENSION IS EXACT-MODE), SO SKIP THE FULL TABLE      00019900
020000*    SCAN AND LOOK THE ONE ENTRY UP DIRECTLY.  MUST PRODUCE THE   00020000
020100*    SAME TOTALS THE GENERAL PATH WOULD -- SEE 280 BELOW, SHARED  00020100
020200*    BY BOTH PATHS.                                               00020200
020300******************************************************************00020300
020400 150-SINGLE-TAGGROUP-RTN.                                         00020400
020500     MOVE "150-SINGLE-TAGGROUP-RTN" TO PARA-NAME.                 00020500
020600     MOVE "N" TO AGGKEY-FOUND-SW.                                 00020600
020700     PERFORM 160-MATCH-ONE-ENTRY-RTN THRU 160-EXIT                00020700
020800         VARYING RI-TAG-IX FROM 1 BY 1                            00020800
020900         UNTIL RI-TAG-IX > RI-TAG-ENTRY-CNT                       00020900
021000            OR AGGKEY-FOUND.                                      00021000
021100                                                                  00021100
021200     IF AGGKEY-FOUND                                              00021200
021300         SET RI-TAG-IX DOWN BY 1                                  00021300
021400         PERFORM 250-BUILD-AGGKEY-RTN THRU 250-EXIT               00021400
021500         IF AGGKEY-IS-VALID                                       00021500
021600             PERFORM 280-SUM-INTO-BUCKET-RTN THRU 280-EXIT        00021600
021700         END-IF                                                   00021700
021800     END-IF.                                                      00021800
021900 150-EXIT.                                                        00021900
022000     EXIT.                                                        00022000
022100                                                                  00022100
022200******************************************************************00022200
022300*    160-MATCH-ONE-ENTRY-RTN  --  EXACT-LITERAL COMPARE OF THE    00022300
022400*    CURRENT TAG ENTRY AGAINST THE QUERY'S SIX NAMED-DIMENSION    00022400
022500*    FILTERS (USER-TAG IS CARRIED ON RESOURCE-GROUP -- SEE 260).  00022500
022600*    A WILDCARD FILTER ON ANY DIMENSION IS TREATED AS "MATCHES    00022600
022700*    ANYTHING" EVEN ON THE FAST PATH, SINCE A SINGLE-TAG-GROUP    00022700
022800*    QUERY IS NOT REQUIRED TO FILTER EVERY DIMENSION.             00022800
022900******************************************************************00022900
023000 160-MATCH-ONE-ENTRY-RTN.                                         00023000
023100     IF (RI-FLT-WILD(1) OR RI-TAG-ACCOUNT(RI-TAG-IX) =            00023100
023200             RI-FLT-LITERAL(1)(1:14))                             00023200
023300        AND (RI-FLT-WILD(2) OR RI-TAG-REGION(RI-TAG-IX) =         00023300
023400             RI-FLT-LITERAL(2)(1:20))                             00023400
023500        AND (RI-FLT-WILD(3) OR RI-TAG-ZONE(RI-TAG-IX) =           00023500
023600             RI-FLT-LITERAL(3)(1:20))                             00023600
023700        AND (RI-FLT-WILD(4) OR RI-TAG-PRODUCT(RI-TAG-IX) =        00023700
023800             RI-FLT-LITERAL(4)(1:32))                             00023800
023900        AND (RI-FLT-WILD(5) OR RI-TAG-OPERATION(RI-TAG-IX) =      00023900
024000             RI-FLT-LITERAL(5)(1:64))                             00024000
024100        AND (RI-FLT-WILD(6) OR RI-TAG-USAGE-TYPE(RI-TAG-IX) =     00024100
024200             RI-FLT-LITERAL(6)(1:64))                             00024200
024300        AND (RI-FLT-WILD(7) OR RI-TAG-RESOURCE-GRP(RI-TAG-IX) =   00024300
024400             RI-FLT-LITERAL(7)(1:64))                             00024400
024500         MOVE "Y" TO AGGKEY-FOUND-SW.                             00024500
024600 160-EXIT.                                                        00024600
024700     EXIT.                                                        00024700
024800                                                                  00024800
024900******************************************************************00024900
025000*    200-GENERAL-SCAN-RTN  --  STEP 1C.  WALK EVERY TAG GROUP IN  00025000
025100*    THE PRODUCT'S TABLE.  EACH ONE EITHER GETS A NULL (SKIPPED)  00025100
025200*    AGGREGATION KEY OR GETS SUMMED INTO ITS BUCKET.              00025200
025300******************************************************************00025300
025400 200-GENERAL-SCAN-RTN.                                            00025400
025500     MOVE "200-GENERAL-SCAN-RTN" TO PARA-NAME.                    00025500
025600     PERFORM 205-GENERAL-SCAN-STEP-RTN THRU 205-EXIT              00025600
025700         VARYING RI-TAG-IX FROM 1 BY 1                            00025700
025800         UNTIL RI-TAG-IX > RI-TAG-ENTRY-CNT.                      00025800
025900 200-EXIT.                                                        00025900
026000     EXIT.                                                        00026000
026100                                                                  00026100
026200 205-GENERAL-SCAN-STEP-RTN.                                       00026200
026300     PERFORM 250-BUILD-AGGKEY-RTN THRU 250-EXIT.                  00026300
026400     IF AGGKEY-IS-VALID                                           00026400
026500         PERFORM 280-SUM-INTO-BUCKET-RTN THRU 280-EXIT            00026500
026600     END-IF.                                                      00026600
026700 205-EXIT.                                                        00026700
026800     EXIT.                                                        00026800
026900                                                                  00026900
027000******************************************************************00027000
027100*    250-BUILD-AGGKEY-RTN  --  FOR THE TAG ENTRY AT RI-TAG-IX,    00027100
027200*    APPLY ALL SEVEN FILTER DIMENSIONS (EXACT MATCH MUST PASS OR  00027200
027300*    THE ENTRY IS SKIPPED; PREFIX MODE ALWAYS PASSES AND MARKS    00027300
027400*    THE CAPTURE; WILDCARD ALWAYS PASSES) AND THEN BUILD THE KEY  00027400
027500*    FROM THE QUERY'S GROUP-BY LIST, SUBSTITUTING THE CAPTURED    00027500
027600*    PREFIX FOR ANY GROUP-BY DIMENSION THAT WAS A PREFIX FILTER.  00027600
027700*    SETS KEY-VALID-SW TO "N" WHEN THE ENTRY IS EXCLUDED.         00027700
027800******************************************************************00027800
027900 250-BUILD-AGGKEY-RTN.                                            00027900
028000     MOVE "Y" TO KEY-VALID-SW.                                    00028000
028100     MOVE SPACES TO AGGKEY-BUILD-FLAT.                            00028100
028200                                                                  00028200
028300     PERFORM 253-FILTER-TEST-RTN THRU 253-EXIT                    00028300
028400         VARYING RI-FLT-IX FROM 1 BY 1                            00028400
028500         UNTIL RI-FLT-IX > 7                                      00028500
028600            OR NOT AGGKEY-IS-VALID.                               00028600
028700                                                                  00028700
028800     IF AGGKEY-IS-VALID                                           00028800
028900         PERFORM 257-GRPBY-BUILD-RTN THRU 257-EXIT                00028900
029000             VARYING RI-GRPBY-IX FROM 1 BY 1                      00029000
029100             UNTIL RI-GRPBY-IX > RI-GRPBY-CNT                     00029100
029200                OR RI-GRPBY-IX > 7                                00029200
029300     END-IF.                                                      00029300
029400                                                                  00029400
029500 250-EXIT.                                                        00029500
029600     EXIT.                                                        00029600
029700                                                                  00029700
029800 253-FILTER-TEST-RTN.                                             00029800
029900     MOVE RI-FLT-IX TO WS-DIM-IX.                                 00029900
030000     PERFORM 260-GET-DIM-VALUE-RTN THRU 260-EXIT.                 00030000
030100                                                                  00030100
030200     IF RI-FLT-EXACT(RI-FLT-IX)                                   00030200
030300         IF WS-DIM-VALUE NOT =                                    00030300
030400                 RI-FLT-LITERAL(RI-FLT-IX)(1:64)                  00030400
030500             MOVE "N" TO KEY-VALID-SW                             00030500
030600         END-IF                                                   00030600
030700     END-IF.                                                      00030700
030800 253-EXIT.                                                        00030800
030900     EXIT.                                                        00030900
031000                                                                  00031000
031100 257-GRPBY-BUILD-RTN.                                             00031100
031200     PERFORM 270-NAME-TO-DIMIX-RTN THRU 270-EXIT.                 00031200
031300     PERFORM 260-GET-DIM-VALUE-RTN THRU 260-EXIT.                 00031300
031400                                                                  00031400
031500     SET AGGKEY-SLOT-IX TO RI-GRPBY-IX.                           00031500
031600     IF RI-FLT-PREFIX(WS-DIM-IX)                                  00031600
031700         MOVE WS-DIM-VALUE(1:RI-FLT-PREFIX-LEN(WS-DIM-IX))        00031700
031800                 TO AGGKEY-SLOT-VAL(AGGKEY-SLOT-IX)               00031800
031900     ELSE                                                         00031900
032000         MOVE WS-DIM-VALUE                                        00032000
032100                 TO AGGKEY-SLOT-VAL(AGGKEY-SLOT-IX)               00032100
032200     END-IF.                                                      00032200
032300 257-EXIT.                                                        00032300
032400     EXIT.                                                        00032400
032500                                                                  00032500
032600******************************************************************00032600
032700*    260-GET-DIM-VALUE-RTN  --  GIVEN WS-DIM-IX (1-7, THE SAME    00032700
032800*    FIXED DIMENSION ORDER RI-RULE-FILTERS USES), RETURN THE TAG  00032800
032900*    ENTRY'S VALUE FOR THAT DIMENSION IN WS-DIM-VALUE.  NO        00032900
033000*    SEPARATE USER-TAG FIELD EXISTS ON THE TAG GROUP AT ALL, SO   00033000
033100*    DIMENSION 7 (USER-TAG) IS MAPPED ONTO THE RESOURCE-GROUP     00033100
033200*    FIELD -- SEE CHANGE LOG, TICKET BILL-1920.                   00033200
033300******************************************************************00033300
033400 260-GET-DIM-VALUE-RTN.                                           00033400
033500     MOVE SPACES TO WS-DIM-VALUE.                                 00033500
033600     EVALUATE WS-DIM-IX                                           00033600
033700         WHEN 1                                                   00033700
033800             MOVE RI-TAG-ACCOUNT(RI-TAG-IX) TO WS-DIM-VALUE       00033800
033900         WHEN 2                                                   00033900
034000             MOVE RI-TAG-REGION(RI-TAG-IX) TO WS-DIM-VALUE        00034000
034100         WHEN 3                                                   00034100
034200             MOVE RI-TAG-ZONE(RI-TAG-IX) TO WS-DIM-VALUE          00034200
034300         WHEN 4                                                   00034300
034400             MOVE RI-TAG-PRODUCT(RI-TAG-IX) TO WS-DIM-VALUE       00034400
034500         WHEN 5                                                   00034500
034600             MOVE RI-TAG-OPERATION(RI-TAG-IX) TO WS-DIM-VALUE     00034600
034700         WHEN 6                                                   00034700
034800             MOVE RI-TAG-USAGE-TYPE(RI-TAG-IX) TO WS-DIM-VALUE    00034800
034900         WHEN 7                                                   00034900
035000             MOVE RI-TAG-RESOURCE-GRP(RI-TAG-IX) TO WS-DIM-VALUE  00035000
035100         WHEN OTHER                                               00035100
035200             DISPLAY "RIRULEPR: BAD DIMENSION INDEX " WS-DIM-IX   00035200
035300     END-EVALUATE.                                                00035300
035400 260-EXIT.                                                        00035400
035500     EXIT.                                                        00035500
035600                                                                  00035600
035700******************************************************************00035700
035800*    270-NAME-TO-DIMIX-RTN  --  TRANSLATE THE GROUP-BY ENTRY'S    00035800
035900*    FREE-TEXT DIMENSION NAME INTO THE FIXED 1-7 DIMENSION INDEX  00035900
036000*    SO 260, ABOVE, CAN BE REUSED FOR BOTH FILTERING AND          00036000
036100*    GROUP-BY.  AN UNRECOGNIZED NAME FALLS BACK TO ACCOUNT (1)    00036100
036200*    AND IS LOGGED -- THE RULE'S GROUP-BY LIST IS BUILT BY THE    00036200
036300*    CALLER, NOT VALIDATED HERE.                                  00036300
036400******************************************************************00036400
036500 270-NAME-TO-DIMIX-RTN.                                           00036500
036600     EVALUATE RI-GRPBY-DIM-NAME(RI-GRPBY-IX)                      00036600
036700         WHEN "ACCOUNT"                                           00036700
036800             MOVE 1 TO WS-DIM-IX                                  00036800
036900         WHEN "REGION"                                            00036900
037000             MOVE 2 TO WS-DIM-IX                                  00037000
037100         WHEN "ZONE"                                              00037100
037200             MOVE 3 TO WS-DIM-IX                                  00037200
037300         WHEN "PRODUCT"                                           00037300
037400             MOVE 4 TO WS-DIM-IX                                  00037400
037500         WHEN "OPERATION"                                         00037500
037600             MOVE 5 TO WS-DIM-IX                                  00037600
037700         WHEN "USAGETYPE"                                         00037700
037800             MOVE 6 TO WS-DIM-IX                                  00037800
037900         WHEN "USERTAG"                                           00037900
038000             MOVE 7 TO WS-DIM-IX                                  00038000
038100         WHEN OTHER                                               00038100
038200             DISPLAY "RIRULEPR: UNKNOWN GROUP-BY DIMENSION "      00038200
038300                     RI-GRPBY-DIM-NAME(RI-GRPBY-IX)               00038300
038400             MOVE 1 TO WS-DIM-IX                                  00038400
038500     END-EVALUATE.                                                00038500
038600 270-EXIT.                                                        00038600
038700     EXIT.                                                        00038700
038800                                                                  00038800
038900******************************************************************00038900
039000*    280-SUM-INTO-BUCKET-RTN  --  STEP 1C/1D, SHARED BY BOTH THE  00039000
039100*    FAST AND GENERAL PATHS.  FIND (OR ADD) THE AGGKEY-TABLE      00039100
039200*    ENTRY FOR THE KEY JUST BUILT, THEN SUM THIS TAG ENTRY'S      00039200
039300*    USAGE OR COST (PER RI-RULE-INPUT-TYPE) INTO EVERY BUCKET --  00039300
039400*    ALL HOURS FOLDED INTO BUCKET 1 WHEN THE OPERAND IS MONTHLY.  00039400
039500******************************************************************00039500
039600 280-SUM-INTO-BUCKET-RTN.                                         00039600
039700     MOVE "N" TO AGGKEY-FOUND-SW.                                 00039700
039800     PERFORM 283-AGGKEY-SEARCH-RTN THRU 283-EXIT                  00039800
039900         VARYING RI-AGGKEY-IX FROM 1 BY 1                         00039900
040000         UNTIL RI-AGGKEY-IX > RI-AGGKEY-CNT                       00040000
040100            OR AGGKEY-FOUND.                                      00040100
040200                                                                  00040200
040300     IF AGGKEY-FOUND                                              00040300
040400         SET RI-AGGKEY-IX DOWN BY 1                               00040400
040500     ELSE                                                         00040500
040600         ADD 1 TO RI-AGGKEY-CNT                                   00040600
040700         SET RI-AGGKEY-IX TO RI-AGGKEY-CNT                        00040700
040800         MOVE AGGKEY-BUILD-FLAT TO RI-AGGKEY-VALUE(RI-AGGKEY-IX)  00040800
040900     END-IF.                                                      00040900
041000                                                                  00041000
041100     IF RI-RULE-IS-MONTHLY                                        00041100
041200         SET RI-AGGKEY-HRIX TO 1                                  00041200
041300         IF RI-RULE-INPUT-USAGE                                   00041300
041400             ADD RI-TAG-USAGE-AMT(RI-TAG-IX, 1)                   00041400
041500                     TO RI-AGGKEY-AMOUNT(RI-AGGKEY-IX, 1)         00041500
041600         ELSE                                                     00041600
041700             ADD RI-TAG-COST-AMT(RI-TAG-IX, 1)                    00041700
041800                     TO RI-AGGKEY-AMOUNT(RI-AGGKEY-IX, 1)         00041800
041900         END-IF                                                   00041900
042000*        WS-NUM-BUCKETS IS 1 HERE (THE OUTPUT HAS ONE MONTHLY     00042000
042100*        BUCKET) -- THE SOURCE-HOUR SCAN BOUND IS THE RULE'S OWN  00042100
042200*        HOUR COUNT, NOT THE OUTPUT BUCKET COUNT.                 00042200
042300         PERFORM 286-MONTHLY-FOLD-RTN THRU 286-EXIT               00042300
042400             VARYING RI-HOUR-IX FROM 2 BY 1                       00042400
042500             UNTIL RI-HOUR-IX > RI-RULE-MAX-HOURS                 00042500
042600     ELSE                                                         00042600
042700         PERFORM 289-HOURLY-FOLD-RTN THRU 289-EXIT                00042700
042800             VARYING RI-HOUR-IX FROM 1 BY 1                       00042800
042900             UNTIL RI-HOUR-IX > WS-NUM-BUCKETS                    00042900
043000     END-IF.                                                      00043000
043100 280-EXIT.                                                        00043100
043200     EXIT.                                                        00043200
043300                                                                  00043300
043400 283-AGGKEY-SEARCH-RTN.                                           00043400
043500     IF RI-AGGKEY-VALUE(RI-AGGKEY-IX) = AGGKEY-BUILD-FLAT         00043500
043600         MOVE "Y" TO AGGKEY-FOUND-SW                              00043600
043700     END-IF.                                                      00043700
043800 283-EXIT.                                                        00043800
043900     EXIT.                                                        00043900
044000                                                                  00044000
044100 286-MONTHLY-FOLD-RTN.                                            00044100
044200     IF RI-RULE-INPUT-USAGE                                       00044200
044300         ADD RI-TAG-USAGE-AMT(RI-TAG-IX, RI-HOUR-IX)              00044300
044400                 TO RI-AGGKEY-AMOUNT(RI-AGGKEY-IX, 1)             00044400
044500     ELSE                                                         00044500
044600         ADD RI-TAG-COST-AMT(RI-TAG-IX, RI-HOUR-IX)               00044600
044700                 TO RI-AGGKEY-AMOUNT(RI-AGGKEY-IX, 1)             00044700
044800     END-IF.                                                      00044800
044900 286-EXIT.                                                        00044900
045000     EXIT.                                                        00045000
045100                                                                  00045100
045200 289-HOURLY-FOLD-RTN.                                             00045200
045300     IF RI-RULE-INPUT-USAGE                                       00045300
045400         ADD RI-TAG-USAGE-AMT(RI-TAG-IX, RI-HOUR-IX)              00045400
045500             TO RI-AGGKEY-AMOUNT(RI-AGGKEY-IX, RI-HOUR-IX)        00045500
045600     ELSE                                                         00045600
045700         ADD RI-TAG-COST-AMT(RI-TAG-IX, RI-HOUR-IX)               00045700
045800             TO RI-AGGKEY-AMOUNT(RI-AGGKEY-IX, RI-HOUR-IX)        00045800
045900     END-IF.                                                      00045900
046000 289-EXIT.                                                        00046000
046100     EXIT.                                                        00046100
046200                                                                  00046200
046300******************************************************************00046300
046400*    900-NOMATCH-LOG-RTN  --  STEP 1D.  AN EMPTY RESULT SET IS A  00046400
046500*    VALID OUTCOME, NOT AN ERROR -- LOG A WARNING AND LET THE     00046500
046600*    CALLER CARRY ON WITH A ZERO-ENTRY RI-AGGKEY-TABLE.           00046600
046700******************************************************************00046700
046800 900-NOMATCH-LOG-RTN.                                             00046800
046900     MOVE "Y" TO NOMATCH-SW.                                      00046900
047000     DISPLAY "RIRULEPR: *WARNING* RULE " RI-RULE-NAME             00047000
047100             " MATCHED NO TAG GROUPS".                            00047100
047200 900-EXIT.                                                        00047200
047300     EXIT.                                                        00047300
